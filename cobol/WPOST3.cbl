000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. WPOST3.
000120  AUTHOR. R PEREZ QUERO.
000130  INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140  DATE-WRITTEN. 02/06/1994.
000150  DATE-COMPILED.
000160  SECURITY. USO INTERNO UNIZARBANK - NO DISTRIBUIR.
000170****************************************************************
000180**  WPOST3  -  LIQUIDACION DE TRANSFERENCIAS ENTRE BILLETERAS
000190**  DIGITALES, SEGUN EL MISMO PROCEDIMIENTO DE OPERACIONES DE
000192**  BILLETERA DE UNIZARBANK QUE APLICA WPOST2.  RECIBE UNA
000194**  SOLICITUD DE WPOST1, VALIDA AMBAS BILLETERAS, DEBITA LA
000210**  ORIGEN Y ABONA LA DESTINO, Y ESCRIBE EL ASIENTO EN EL
000220**  DIARIO DE TRANSACCIONES.
000230**
000240**  COMPARTE LAS MISMAS CINCO REGLAS DE IMPORTE/ESTADO/SALDO/
000250**  LIMITE QUE WPOST2, PERO LAS APLICA SOLO CONTRA LA BILLETERA
000260**  ORIGEN - LA BILLETERA DESTINO SOLO SE COMPRUEBA QUE EXISTA
000270**  Y ESTE ACTIVA, NUNCA CONSUME SUS PROPIOS LIMITES DE GASTO
000280**  POR RECIBIR UNA TRANSFERENCIA.
000290**
000300**  ENTRADA  - LK-TRANSACTION-REQUEST (COPY TXNREQ), CON
000310**             LK-REQ-TYPE = "TRANSFER", RELLENADO POR WPOST1
000320**             A PARTIR DEL REGISTRO TQ- LEIDO DEL FICHERO DE
000330**             SOLICITUDES.
000340**  SALIDA   - LK-POSTING-RESULT ("COMPLETED"/"FAILED") Y
000350**             LK-FAILURE-REASON, DEVUELTOS A WPOST1 PARA SU
000360**             CONTEO DE ACEPTADAS/RECHAZADAS; ADEMAS UN
000370**             ASIENTO EN TRANSACTION-JOURNAL-FILE (SIEMPRE,
000380**             TANTO SI SE ACEPTA COMO SI SE RECHAZA).
000390**
000400**  ESTE PROGRAMA NO ES REENTRANTE RESPECTO AL FICHERO DE
000410**  BILLETERAS - SE APOYA EN QUE WPOST1 LO LLAMA UNA SOLA VEZ
000420**  POR SOLICITUD, DE FORMA ESTRICTAMENTE SECUENCIAL, SIN
000430**  PROCESO PARALELO SOBRE EL MISMO LOTE.
000440****************************************************************
000450**  MANTENIMIENTO
000460**  FECHA      POR  PETICION  DESCRIPCION
000470**  ---------  ---  --------  -------------------------------
000480**  02/06/94   RPQ  LEG-0133  PROGRAMA ORIGINAL, REEMPLAZA A      LEG-0133
000490**                            BANK6 (ORDEN DE TRANSFERENCIA) Y    LEG-0133
000500**                            BANK10/PERIOD_BANK (EJECUCION DE    LEG-0133
000510**                            TRANSFERENCIAS PENDIENTES).         LEG-0133
000520**  11/02/93   RPQ  LEG-0118  ANADIDA VALIDACION DE LIMITE        LEG-0118
000530**                            DIARIO Y POR TRANSACCION.           LEG-0118
000540**  07/30/96   LTV  LEG-0212  ANADIDA VALIDACION DE CUENTA        LEG-0212
000550**                            PROPIA (NO SE PUEDE TRANSFERIR A    LEG-0212
000560**                            LA MISMA BILLETERA).                LEG-0212
000570**  09/09/98   CDS  LEG-0290  YEAR 2000 - SIN CAMBIOS, LAS        LEG-0290
000580**                            FECHAS DE BILLETERA YA SON          LEG-0290
000590**                            CCYYMMDD DESDE WALLETM.             LEG-0290
000600**  06/04/01   MRS  LEG-0339  CORREGIDO 2400-EDIT-TXN-LIMIT Y     LEG-0339
000610**                            2500-EDIT-DAILY-LIMIT: MISMO        LEG-0339
000620**                            DEFECTO QUE EN WPOST2 - UN LIMITE   LEG-0339
000630**                            A CERO EN LA BILLETERA ORIGEN       LEG-0339
000640**                            RECHAZABA TODA TRANSFERENCIA EN     LEG-0339
000650**                            LUGAR DE NO APLICAR TOPE.           LEG-0339
000652**  06/30/02   MRS  LEG-0351  CORREGIDO 9000-REJECT: UN RECHAZO   LEG-0351
000654**                            POR 2200/2300/2400/2500 DEJABA      LEG-0351
000656**                            WALLET-MASTER-FILE ABIERTO ENTRE    LEG-0351
000658**                            LLAMADAS - LA SIGUIENTE CALL A      LEG-0351
000660**                            WPOST3 FALLABA AL REABRIRLO.        LEG-0351
000662****************************************************************
000670  ENVIRONMENT DIVISION.
000680**    NO SE EMITE NINGUN LISTADO DESDE ESTE PROGRAMA - C01 SE
000690**    DECLARA SOLO POR CONSISTENCIA CON EL RESTO DE PROGRAMAS
000700**    DE LA CADENA, QUE COMPARTEN ESTA MISMA CONFIGURATION
000710**    SECTION COPIADA DE UNOS A OTROS DESDE WOPEN1.
000720  CONFIGURATION SECTION.
000730  SPECIAL-NAMES.
000740      C01 IS TOP-OF-FORM.
000750
000760  INPUT-OUTPUT SECTION.
000770**    IGUAL QUE WPOST2, CON LA DIFERENCIA DE QUE ESTE PROGRAMA
000780**    MANTIENE EL MAESTRO DE BILLETERAS ABIERTO ENTRE LA
000790**    BUSQUEDA (2000-LOOKUP-WALLETS) Y LAS DOS ACTUALIZACIONES
000800**    (3200/3300) - SON TRES ACCESOS SOBRE LA MISMA APERTURA.
000810  FILE-CONTROL.
000820      SELECT WALLET-MASTER-FILE ASSIGN TO DISK
000830      ORGANIZATION IS INDEXED
000840      ACCESS MODE IS DYNAMIC
000850      RECORD KEY IS WM-WALLET-NUMBER
000860      FILE STATUS IS FSW.
000870
000880      SELECT TRANSACTION-JOURNAL-FILE ASSIGN TO TRANJRNL
000890      ORGANIZATION IS LINE SEQUENTIAL
000900      FILE STATUS IS FSJ.
000910
000920  DATA DIVISION.
000930  FILE SECTION.
000940  FD WALLET-MASTER-FILE
000950**    EL AREA WM- DE ESTE FD SE USA COMO SIMPLE BUFFER DE
000960**    LECTURA/ESCRITURA EN 2000/3200/3300 - EL VALOR DE TRABAJO
000970**    DE CADA BILLETERA VIVE EN SND-/RCV- EN WORKING-STORAGE.
000980      LABEL RECORD STANDARD
000990      VALUE OF FILE-ID IS "WALLETM.UDB".
001000      COPY WALLETM.
001010
001020  FD TRANSACTION-JOURNAL-FILE
001030**    MISMO FICHERO DE DIARIO QUE ESCRIBEN WPOST2 Y WPOST4 LO
001040**    LEE - SIEMPRE EN MODO EXTEND, NUNCA SE REESCRIBE NI SE
001050**    BORRA UN ASIENTO YA PUESTO.
001060      LABEL RECORD STANDARD.
001070      COPY TXNJRNL.
001080
001090  WORKING-STORAGE SECTION.
001100**    ESTADO DE FICHERO DEL MAESTRO DE BILLETERAS - SE
001110**    COMPRUEBA TRAS CADA OPEN/READ/REWRITE.
001120  77 FSW                           PIC X(02).
001130**    ESTADO DE FICHERO DEL DIARIO DE TRANSACCIONES - SE
001140**    ACEPTA "00" (EXITO) Y "05" (FICHERO OPTATIVO CREADO AL
001150**    VUELO SI TODAVIA NO EXISTIA).
001160  77 FSJ                           PIC X(02).
001170
001180**    TEXTO LIBRE PARA EL DISPLAY DE 9999-FATAL-ERROR - INDICA
001190**    QUE OPERACION SOBRE QUE FICHERO FALLO.
001200  01 CHECKERR                      PIC X(24).
001210
001220**    CONTADOR DE SECUENCIA PARA TJ-REF-BODY - SE REINICIA A
001230**    CERO CADA VEZ QUE SE INVOCA EL PROGRAMA (CADA LLAMADA DE
001240**    WPOST1 ES UNA EJECUCION INDEPENDIENTE DE WPOST3 EN ESTE
001250**    DISEÑO, IGUAL QUE WPOST2).
001260  01 WS-SEQ-COUNTER                PIC 9(09) COMP VALUE 0.
001270
001280**    INSTANTANEA DE CADA UNA DE LAS DOS BILLETERAS IMPLICADAS,
001290**    TOMADA POR 2000-LOOKUP-WALLETS Y USADA POR EL RESTO DE
001300**    PARRAFOS DE EDICION - EL AREA WM- DEL FD SOLO SE USA COMO
001310**    BUFFER DE LECTURA/ESCRITURA, NUNCA COMO VALOR DE TRABAJO,
001320**    PORQUE SE REUTILIZA PARA LEER PRIMERO LA ORIGEN Y LUEGO LA
001330**    DESTINO.
001340      COPY WALLETM REPLACING ==WM-== BY ==SND-==.
001350      COPY WALLETM REPLACING ==WM-== BY ==RCV-==.
001360
001370**    UN SWITCH POR REGLA DE NEGOCIO, MAS DOS QUE NO TIENE
001380**    WPOST2 (EXISTENCIA POR SEPARADO DE ORIGEN Y DESTINO) PORQUE
001390**    AQUI HAY DOS BILLETERAS QUE PUEDEN FALLAR DE FORMA
001400**    INDEPENDIENTE.
001410  01 WS-EDIT-SWITCHES.
001420**    REGLA 1 - IMPORTE POSITIVO. VER 2100-EDIT-AMOUNT.
001430      05 WS-AMOUNT-OK-SW           PIC X(01) VALUE "Y".
001440          88 WS-AMOUNT-IS-OK       VALUE "Y".
001450**    REGLA 6 - NO AUTOTRANSFERENCIA. VER 2050-EDIT-SELF-
001460**    TRANSFER.
001470      05 WS-SELF-XFER-OK-SW        PIC X(01) VALUE "Y".
001480          88 WS-SELF-XFER-IS-OK    VALUE "Y".
001490**    REGLA 7A - LA BILLETERA ORIGEN DEBE EXISTIR. VER
001500**    2000-LOOKUP-WALLETS.
001510      05 WS-FROM-EXISTS-SW         PIC X(01) VALUE "Y".
001520          88 WS-FROM-EXISTS        VALUE "Y".
001530**    REGLA 7B - LA BILLETERA DESTINO DEBE EXISTIR. VER
001540**    2000-LOOKUP-WALLETS.
001550      05 WS-TO-EXISTS-SW           PIC X(01) VALUE "Y".
001560          88 WS-TO-EXISTS          VALUE "Y".
001570**    REGLA 2 - AMBAS BILLETERAS ACTIVAS. VER 2200-EDIT-STATUS.
001580      05 WS-STATUS-OK-SW           PIC X(01) VALUE "Y".
001590          88 WS-STATUS-IS-OK       VALUE "Y".
001600**    REGLA 3 - SALDO ORIGEN SUFICIENTE. VER 2300-EDIT-BALANCE.
001610      05 WS-BALANCE-OK-SW          PIC X(01) VALUE "Y".
001620          88 WS-BALANCE-IS-OK      VALUE "Y".
001630**    REGLA 4 - TOPE POR TRANSACCION. VER 2400-EDIT-TXN-LIMIT.
001640      05 WS-TXNLIMIT-OK-SW         PIC X(01) VALUE "Y".
001650          88 WS-TXNLIMIT-IS-OK     VALUE "Y".
001660**    REGLA 5 - TOPE DIARIO ACUMULADO. VER 2500-EDIT-DAILY-
001670**    LIMIT.
001680      05 WS-DAYLIMIT-OK-SW         PIC X(01) VALUE "Y".
001690          88 WS-DAYLIMIT-IS-OK     VALUE "Y".
001700**    VISTA DE BLOQUE, SOLO PARA UN FUTURO VOLCADO DE
001710**    DIAGNOSTICO - NO SE USA HOY.
001720  01 WS-EDIT-SWITCHES-R REDEFINES WS-EDIT-SWITCHES.
001730      05 WS-EDIT-SWITCHES-ALL      PIC X(08).
001740
001750**    FECHA/HORA DEL SISTEMA, CAPTURADA EN 3200-UPDATE-SENDER Y
001760**    REUSADA EN 3300-UPDATE-RECEIVER Y 4000-WRITE-JOURNAL PARA
001770**    QUE LOS TRES SELLOS (ORIGEN, DESTINO Y DIARIO) DE UNA
001780**    MISMA TRANSFERENCIA COINCIDAN.
001790  01 WS-CURRENT-DATE-FIELDS.
001800      05 WS-CURRENT-DATE           PIC 9(08).
001810      05 WS-CURRENT-TIME           PIC 9(06).
001820      05 FILLER                    PIC X(108).
001830  01 WS-CURRENT-DATE-GRP REDEFINES WS-CURRENT-DATE-FIELDS.
001840      05 WS-CD-CCYY                PIC 9(04).
001850      05 WS-CD-MM                  PIC 9(02).
001860      05 WS-CD-DD                  PIC 9(02).
001870      05 FILLER                    PIC X(114).
001880
001890  LINKAGE SECTION.
001900**    MISMO LAYOUT DE SOLICITUD QUE WPOST2, RENOMBRADO IGUAL -
001910**    DE LOS CAMPOS DE TXNREQ, ESTE PROGRAMA USA LK-REQ-TYPE
001920**    (SIEMPRE "TRANSFER" AL LLEGAR AQUI), LK-REQ-WALLET-NUMBER
001930**    (ORIGEN), LK-REQ-TO-WALLET (DESTINO, A DIFERENCIA DE
001940**    WPOST2 QUE LO IGNORA), LK-REQ-AMOUNT, LK-REQ-CURRENCY Y
001950**    LK-REQ-DESCRIPTION (ESTA ULTIMA SOLO SE PROPAGA AL
001960**    DIARIO, NO PARTICIPA EN NINGUNA REGLA).
001970      COPY TXNREQ REPLACING ==TQ-== BY ==LK-==.
001980**    DEVUELTO A WPOST1 - VER LA MISMA NOTA EN WPOST2. LOS
001990**    NIVELES 88 SE DECLARAN POR SIMETRIA CON WPOST2 AUNQUE
002000**    ESTE PROGRAMA SOLO LOS CONSULTA INDIRECTAMENTE A TRAVES
002010**    DE LOS MOVE LITERALES.
002020  01 LK-POSTING-RESULT              PIC X(10).
002030      88 LK-RESULT-COMPLETED        VALUE "COMPLETED".
002040      88 LK-RESULT-FAILED           VALUE "FAILED".
002050**    TEXTO LIBRE DE MOTIVO DE RECHAZO - SE COPIA TAL CUAL A
002060**    TJ-TXN-FAILURE-REASON EN 4000-WRITE-JOURNAL.
002070  01 LK-FAILURE-REASON              PIC X(60).
002080
002090**    MISMOS TRES GRUPOS DE PARAMETRO, EN EL MISMO ORDEN QUE
002100**    WPOST1 LOS PASA EN SU CALL "WPOST3".
002110  PROCEDURE DIVISION USING LK-TRANSACTION-REQUEST
002120      LK-POSTING-RESULT LK-FAILURE-REASON.
002130**    PARRAFO PRINCIPAL - ENCADENA LAS SIETE VALIDACIONES EN
002140**    EL MISMO ORDEN QUE FIJA EL MEMO DE CRITERIOS DE VALIDACION
002150**    DE TRANSFERENCIAS DE OPERACIONES: IMPORTE, AUTOTRANSFEREN-
002160**    CIA, EXISTENCIA, ESTADO, SALDO, TOPE POR TRANSACCION Y
002170**    TOPE DIARIO. LA PRIMERA QUE FALLA CORTA LA CADENA CON
002180**    GO TO 9000-REJECT - NO SE ACUMULAN VARIOS MOTIVOS A LA VEZ.
002190  1000-POST-TRANSFER.
002200**    SE ASUME EXITO AL ENTRAR, IGUAL QUE EN WPOST2.
002210      MOVE "COMPLETED" TO LK-POSTING-RESULT.
002220      MOVE SPACES TO LK-FAILURE-REASON.
002230
002240      PERFORM 2100-EDIT-AMOUNT THRU 2100-EXIT.
002250      IF NOT WS-AMOUNT-IS-OK
002260          GO TO 9000-REJECT
002270      END-IF.
002280
002290**    LA VALIDACION DE AUTOTRANSFERENCIA SE HACE ANTES DE
002300**    BUSCAR LAS BILLETERAS - COMPARA LOS DOS NUMEROS DE
002310**    SOLICITUD DIRECTAMENTE, NO HACE FALTA HABER LEIDO NINGUN
002320**    REGISTRO PARA DETECTARLA.
002330      PERFORM 2050-EDIT-SELF-TRANSFER THRU 2050-EXIT.
002340      IF NOT WS-SELF-XFER-IS-OK
002350          GO TO 9000-REJECT
002360      END-IF.
002370
002380      PERFORM 2000-LOOKUP-WALLETS THRU 2000-EXIT.
002390**    SI CUALQUIERA DE LAS DOS BILLETERAS NO EXISTE, SE
002400**    RECHAZA LA TRANSFERENCIA ENTERA - NO HAY UN CAMINO DE
002410**    ACTUALIZACION PARCIAL (SOLO ORIGEN O SOLO DESTINO).
002420      IF NOT WS-FROM-EXISTS OR NOT WS-TO-EXISTS
002430          GO TO 9000-REJECT
002440      END-IF.
002450
002460      PERFORM 2200-EDIT-STATUS THRU 2200-EXIT.
002470      IF NOT WS-STATUS-IS-OK
002480          GO TO 9000-REJECT
002490      END-IF.
002500
002510      PERFORM 2300-EDIT-BALANCE THRU 2300-EXIT.
002520      IF NOT WS-BALANCE-IS-OK
002530          GO TO 9000-REJECT
002540      END-IF.
002550
002560      PERFORM 2400-EDIT-TXN-LIMIT THRU 2400-EXIT.
002570      IF NOT WS-TXNLIMIT-IS-OK
002580          GO TO 9000-REJECT
002590      END-IF.
002600
002610      PERFORM 2500-EDIT-DAILY-LIMIT THRU 2500-EXIT.
002620      IF NOT WS-DAYLIMIT-IS-OK
002630          GO TO 9000-REJECT
002640      END-IF.
002650
002660**    LLEGADOS AQUI LA TRANSFERENCIA PASO TODAS LAS REGLAS -
002670**    PRIMERO SE DEBITA LA ORIGEN, LUEGO SE ABONA LA DESTINO.
002680**    EL ORDEN IMPORTA PORQUE 3300-UPDATE-RECEIVER CIERRA EL
002690**    FICHERO AL TERMINAR.
002700      PERFORM 3200-UPDATE-SENDER THRU 3200-EXIT.
002710      PERFORM 3300-UPDATE-RECEIVER THRU 3300-EXIT.
002720
002730      GO TO 4000-WRITE-JOURNAL.
002740
002750  2100-EDIT-AMOUNT.
002760**  11/02/93 RPQ LEG-0118 - REGLA 1: EL IMPORTE DEBE SER
002770**  ESTRICTAMENTE POSITIVO.
002780      MOVE "Y" TO WS-AMOUNT-OK-SW.
002790      IF LK-REQ-AMOUNT NOT > 0
002800          MOVE "N" TO WS-AMOUNT-OK-SW
002810          MOVE "AMOUNT NOT GREATER THAN ZERO" TO LK-FAILURE-REASON
002820          MOVE "FAILED" TO LK-POSTING-RESULT
002830      END-IF.
002840  2100-EXIT.
002850      EXIT.
002860
002870  2050-EDIT-SELF-TRANSFER.
002880**  07/30/96 LTV LEG-0212 - REGLA 6: LA BILLETERA ORIGEN Y
002890**  DESTINO NO PUEDEN SER LA MISMA. ANTES DE ESTE CAMBIO UNA
002900**  TRANSFERENCIA A UNO MISMO SE PROCESABA COMO DOS MOVIMIENTOS
002910**  SIN SENTIDO DE NEGOCIO (UN DEBITO Y UN ABONO IDENTICOS).
002920      MOVE "Y" TO WS-SELF-XFER-OK-SW.
002930      IF LK-REQ-WALLET-NUMBER = LK-REQ-TO-WALLET
002940          MOVE "N" TO WS-SELF-XFER-OK-SW
002950          MOVE "CANNOT TRANSFER OWN WALLET" TO LK-FAILURE-REASON
002960          MOVE "FAILED" TO LK-POSTING-RESULT
002970      END-IF.
002980  2050-EXIT.
002990      EXIT.
003000
003010  2000-LOOKUP-WALLETS.
003020**  02/06/94 RPQ LEG-0133 - REGLA 7: AMBAS BILLETERAS DEBEN
003030**  EXISTIR EN EL MAESTRO DE BILLETERAS. SE HACEN DOS LECTURAS
003040**  SOBRE LA MISMA APERTURA DEL FICHERO, REUTILIZANDO EL AREA
003050**  WM- DEL FD COMO BUFFER Y COPIANDO CADA RESULTADO A SU PROPIA
003060**  AREA SND-/RCV- ANTES DE LEER LA SIGUIENTE.
003070      MOVE "Y" TO WS-FROM-EXISTS-SW.
003080      MOVE "Y" TO WS-TO-EXISTS-SW.
003090
003100      OPEN I-O WALLET-MASTER-FILE.
003110      IF FSW NOT = "00"
003120          MOVE "F WALLETM" TO CHECKERR
003130          GO TO 9999-FATAL-ERROR
003140      END-IF.
003150
003160**    PRIMERA LECTURA: BILLETERA ORIGEN.
003170      MOVE LK-REQ-WALLET-NUMBER TO WM-WALLET-NUMBER.
003180      READ WALLET-MASTER-FILE INVALID KEY
003190          MOVE "N" TO WS-FROM-EXISTS-SW
003200          MOVE "SENDER WALLET NOT FOUND" TO LK-FAILURE-REASON
003210          MOVE "FAILED" TO LK-POSTING-RESULT
003220      END-READ.
003230      IF WS-FROM-EXISTS
003240          MOVE WM-WALLET-MASTER-RECORD
003250              TO SND-WALLET-MASTER-RECORD
003260      END-IF.
003270
003280**    SEGUNDA LECTURA: BILLETERA DESTINO. EL AREA WM- SE
003290**    SOBRESCRIBE AQUI - POR ESO LA ORIGEN YA SE COPIO A SND-
003300**    ANTES DE LLEGAR A ESTE PUNTO.
003310      MOVE LK-REQ-TO-WALLET TO WM-WALLET-NUMBER.
003320      READ WALLET-MASTER-FILE INVALID KEY
003330          MOVE "N" TO WS-TO-EXISTS-SW
003340          MOVE "RECEIVER WALLET NOT FOUND" TO LK-FAILURE-REASON
003350          MOVE "FAILED" TO LK-POSTING-RESULT
003360      END-READ.
003370      IF WS-TO-EXISTS
003380          MOVE WM-WALLET-MASTER-RECORD
003390              TO RCV-WALLET-MASTER-RECORD
003400      END-IF.
003410
003420**    SI FALTA CUALQUIERA DE LAS DOS, SE CIERRA EL FICHERO AQUI
003430**    MISMO - 1000-POST-TRANSFER VA DIRECTO A 9000-REJECT SIN
003440**    PASAR POR 3200/3300, QUE SON LOS UNICOS OTROS PARRAFOS
003450**    QUE TOCAN EL FICHERO.
003460      IF NOT WS-FROM-EXISTS OR NOT WS-TO-EXISTS
003470          CLOSE WALLET-MASTER-FILE
003480      END-IF.
003490  2000-EXIT.
003500      EXIT.
003510
003520  2200-EDIT-STATUS.
003530**  02/06/94 RPQ LEG-0133 - REGLA 2: AMBAS BILLETERAS DEBEN
003540**  ESTAR ACTIVAS PARA PODER OPERAR - NO SE DISTINGUE CUAL DE
003550**  LAS DOS FALLO EN EL MOTIVO DE RECHAZO.
003560      MOVE "Y" TO WS-STATUS-OK-SW.
003570      IF NOT SND-STATUS-ACTIVE OR NOT RCV-STATUS-ACTIVE
003580          MOVE "N" TO WS-STATUS-OK-SW
003590          MOVE "WALLET IS NOT ACTIVE" TO LK-FAILURE-REASON
003600          MOVE "FAILED" TO LK-POSTING-RESULT
003610      END-IF.
003620  2200-EXIT.
003630      EXIT.
003640
003650  2300-EDIT-BALANCE.
003660**  02/06/94 RPQ LEG-0133 - REGLA 3: LA TRANSFERENCIA NO
003670**  PUEDE DEJAR EL SALDO ORIGEN EN NEGATIVO - EL SALDO DESTINO
003680**  NUNCA SE COMPRUEBA, SOLO SE INCREMENTA.
003690      MOVE "Y" TO WS-BALANCE-OK-SW.
003700      IF LK-REQ-AMOUNT > SND-BALANCE
003710          MOVE "N" TO WS-BALANCE-OK-SW
003720          MOVE "INSUFFICIENT BALANCE" TO LK-FAILURE-REASON
003730          MOVE "FAILED" TO LK-POSTING-RESULT
003740      END-IF.
003750  2300-EXIT.
003760      EXIT.
003770
003780  2400-EDIT-TXN-LIMIT.
003790**  11/02/93 RPQ LEG-0118 - REGLA 4: TOPE POR TRANSACCION,
003800**  CONTRA LA BILLETERA ORIGEN UNICAMENTE.
003810**  06/04/01 MRS LEG-0339 - SND-TXN-LIMIT-AMT A CERO SIGNIFICA
003820**  QUE LA BILLETERA ORIGEN NO TIENE TOPE POR MOVIMIENTO
003830**  ASIGNADO - LA COMPARACION SOLO SE HACE CUANDO EL CAMPO
003840**  TRAE UN VALOR DISTINTO DE CERO (MISMA CORRECCION QUE EN
003850**  WPOST2).
003860      MOVE "Y" TO WS-TXNLIMIT-OK-SW.
003870      IF SND-TXN-LIMIT-AMT NOT = 0
003880          AND LK-REQ-AMOUNT > SND-TXN-LIMIT-AMT
003890          MOVE "N" TO WS-TXNLIMIT-OK-SW
003900          MOVE "EXCEEDS PER-TXN LIMIT" TO LK-FAILURE-REASON
003910          MOVE "FAILED" TO LK-POSTING-RESULT
003920      END-IF.
003930  2400-EXIT.
003940      EXIT.
003950
003960  2500-EDIT-DAILY-LIMIT.
003970**  11/02/93 RPQ LEG-0118 - REGLA 5: TOPE DIARIO DE GASTO
003980**  ACUMULADO SOBRE LA BILLETERA ORIGEN.
003990**  06/04/01 MRS LEG-0339 - MISMA CORRECCION QUE EN 2400 DE
004000**  ARRIBA: SND-DAILY-LIMIT-AMT A CERO QUIERE DECIR SIN TOPE
004010**  DIARIO.
004020      MOVE "Y" TO WS-DAYLIMIT-OK-SW.
004030      IF SND-DAILY-LIMIT-AMT NOT = 0
004040          AND SND-TOTAL-DAILY-SPENT + LK-REQ-AMOUNT
004050              > SND-DAILY-LIMIT-AMT
004060          MOVE "N" TO WS-DAYLIMIT-OK-SW
004070          MOVE "EXCEEDS DAILY TXN LIMIT" TO LK-FAILURE-REASON
004080          MOVE "FAILED" TO LK-POSTING-RESULT
004090      END-IF.
004100  2500-EXIT.
004110      EXIT.
004120
004130  3200-UPDATE-SENDER.
004140**  02/06/94 RPQ LEG-0133 - REGLA 8: DEBITA LA BILLETERA
004150**  ORIGEN Y ACTUALIZA SUS ACUMULADORES DE GASTO - LA
004160**  BILLETERA DESTINO NUNCA TOCA SUS PROPIOS ACUMULADORES DE
004170**  GASTO POR EL SIMPLE HECHO DE RECIBIR UNA TRANSFERENCIA.
004180**    EL AREA SND- TOMADA EN 2000-LOOKUP-WALLETS SE VUELVE A
004190**    MOVER AL AREA DEL FICHERO ANTES DE MODIFICARLA - EL
004200**    REGISTRO YA ESTA POSICIONADO SOBRE LA CLAVE ORIGEN PORQUE
004210**    FUE LA ULTIMA READ QUE LA DEJO ASI (LA SEGUNDA READ DE
004220**    2000-LOOKUP-WALLETS FUE SOBRE LA BILLETERA DESTINO, POR
004230**    ESO EL REWRITE DE AQUI NECESITA REPOSICIONAR LA CLAVE).
004240      MOVE SND-WALLET-MASTER-RECORD TO WM-WALLET-MASTER-RECORD.
004250**    DEBITO DEL IMPORTE Y ACTUALIZACION DE LOS DOS
004260**    ACUMULADORES DE GASTO (DIARIO Y MENSUAL) - EL MENSUAL NO
004270**    SE VALIDA CONTRA NINGUN TOPE, SOLO SE ACUMULA PARA
004280**    INFORMES POSTERIORES.
004290      SUBTRACT LK-REQ-AMOUNT FROM WM-BALANCE.
004300      ADD LK-REQ-AMOUNT TO WM-TOTAL-DAILY-SPENT.
004310      ADD LK-REQ-AMOUNT TO WM-TOTAL-MONTHLY-SPENT.
004320**    SELLO DE AUDITORIA, CAPTURADO UNA SOLA VEZ POR LLAMADA Y
004330**    REUSADO TAMBIEN EN 3300-UPDATE-RECEIVER.
004340      MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
004350      MOVE WS-CURRENT-DATE TO WM-LAST-MAINT-DATE-NUM.
004360      MOVE WS-CURRENT-TIME TO WM-LAST-MAINT-TIME-NUM.
004370      MOVE "WPOST3" TO WM-MAINT-USER-ID.
004380**    SE VUELVE A COPIAR A SND- DESPUES DE ACTUALIZAR, AUNQUE
004390**    YA NO SE USE MAS ADELANTE, PARA QUE EL AREA SND- QUEDE
004400**    CONSISTENTE CON LO ESCRITO EN DISCO SI ALGUN DIA SE
004410**    AÑADE UN INFORME QUE LA RELEA.
004420      MOVE WM-WALLET-MASTER-RECORD TO SND-WALLET-MASTER-RECORD.
004430      REWRITE WM-WALLET-MASTER-RECORD INVALID KEY
004440          MOVE "F WALLETM REWR" TO CHECKERR
004450          GO TO 9999-FATAL-ERROR
004460      END-REWRITE.
004470  3200-EXIT.
004480      EXIT.
004490
004500  3300-UPDATE-RECEIVER.
004510**  02/06/94 RPQ LEG-0133 - ABONA LA BILLETERA DESTINO. NO
004520**  LLAMA A NINGUN PARRAFO DE EDICION PORQUE EL UNICO REQUISITO
004530**  SOBRE LA DESTINO (EXISTIR Y ESTAR ACTIVA) YA SE COMPROBO EN
004540**  2000/2200 ANTES DE LLEGAR AQUI.
004550**    IGUAL QUE EN 3200, SE RECARGA EL AREA DEL FICHERO A
004560**    PARTIR DE LA INSTANTANEA TOMADA EN 2000-LOOKUP-WALLETS,
004570**    ESTA VEZ LA RCV- - EL REWRITE ANTERIOR DE 3200 DEJO EL
004580**    FICHERO POSICIONADO SOBRE LA CLAVE ORIGEN, ASI QUE AQUI
004590**    EL MOVE DE RCV-WALLET-NUMBER (DENTRO DEL GRUPO COMPLETO)
004600**    REPOSICIONA LA CLAVE SOBRE LA BILLETERA DESTINO.
004610      MOVE RCV-WALLET-MASTER-RECORD TO WM-WALLET-MASTER-RECORD.
004620**    SOLO SE ABONA EL SALDO - LOS ACUMULADORES DE GASTO DE LA
004630**    BILLETERA DESTINO (DIARIO Y MENSUAL) NO SE TOCAN, PORQUE
004640**    RECIBIR DINERO NO ES GASTO.
004650      ADD LK-REQ-AMOUNT TO WM-BALANCE.
004660      MOVE WS-CURRENT-DATE TO WM-LAST-MAINT-DATE-NUM.
004670      MOVE WS-CURRENT-TIME TO WM-LAST-MAINT-TIME-NUM.
004680      MOVE "WPOST3" TO WM-MAINT-USER-ID.
004690      REWRITE WM-WALLET-MASTER-RECORD INVALID KEY
004700          MOVE "F WALLETM REWR" TO CHECKERR
004710          GO TO 9999-FATAL-ERROR
004720      END-REWRITE.
004730**    EL FICHERO SE CIERRA AQUI, AL TERMINAR LA SEGUNDA
004740**    REESCRITURA - ES EL ULTIMO PARRAFO QUE LO TOCA EN EL
004750**    CAMINO DE EXITO.
004760      CLOSE WALLET-MASTER-FILE.
004770  3300-EXIT.
004780      EXIT.
004790
004800  4000-WRITE-JOURNAL.
004810**  06/21/96 LTV LEG-0205 - ESCRIBE EL ASIENTO EN EL DIARIO
004820**  DE TRANSACCIONES, COMPLETADO O RECHAZADO - UN SOLO ASIENTO
004830**  POR TRANSFERENCIA, CON AMBAS BILLETERAS EN EL MISMO
004840**  REGISTRO (TJ-TXN-FROM-WALLET Y TJ-TXN-TO-WALLET), NO DOS
004850**  ASIENTOS SEPARADOS COMO SI FUERAN UN RETIRO Y UN DEPOSITO.
004860      OPEN EXTEND TRANSACTION-JOURNAL-FILE.
004870      IF FSJ NOT = "00" AND FSJ NOT = "05"
004880          MOVE "F TRANJRNL" TO CHECKERR
004890          GO TO 9999-FATAL-ERROR
004900      END-IF.
004910
004920      ADD 1 TO WS-SEQ-COUNTER.
004930**    UN SOLO PREFIJO DE REFERENCIA - A DIFERENCIA DE WPOST2
004940**    NO HACE FALTA TABLA, TODA TRANSFERENCIA USA "TRF". EL
004950**    NUMERO DE REFERENCIA RESULTANTE (TJ-REF-PREFIX Y
004960**    TJ-REF-BODY JUNTOS) ES EL QUE VE EL CLIENTE EN SU
004970**    EXTRACTO DE MOVIMIENTOS.
004980      MOVE "TRF" TO TJ-REF-PREFIX.
004990      MOVE WS-SEQ-COUNTER TO TJ-REF-BODY.
005000**    A DIFERENCIA DE WPOST2, AQUI SI SE RELLENA TJ-TXN-TO-
005010**    WALLET - UNA TRANSFERENCIA SIEMPRE TIENE DOS BILLETERAS
005020**    IMPLICADAS Y EL DIARIO DEBE PODER RECONSTRUIR EL
005030**    MOVIMIENTO COMPLETO A PARTIR DE UN UNICO REGISTRO.
005040      MOVE LK-REQ-WALLET-NUMBER TO TJ-TXN-FROM-WALLET.
005050      MOVE LK-REQ-TO-WALLET TO TJ-TXN-TO-WALLET.
005060      MOVE LK-REQ-AMOUNT TO TJ-TXN-AMOUNT.
005070      MOVE LK-REQ-CURRENCY TO TJ-TXN-CURRENCY.
005080      MOVE LK-REQ-TYPE TO TJ-TXN-TYPE.
005090      MOVE LK-POSTING-RESULT TO TJ-TXN-STATUS.
005100      MOVE LK-FAILURE-REASON TO TJ-TXN-FAILURE-REASON.
005110**    UNA TRANSFERENCIA RECHAZADA NUNCA PASO POR 3200, ASI QUE
005120**    AQUI SE VUELVE A CAPTURAR LA FECHA/HORA POR SI VIENE DE
005130**    9000-REJECT EN LUGAR DEL CAMINO DE EXITO.
005140      MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
005150      MOVE WS-CURRENT-DATE TO TJ-POST-DATE-NUM.
005160      MOVE WS-CURRENT-TIME TO TJ-POST-TIME-NUM.
005170      WRITE TJ-TRANSACTION-JOURNAL.
005180      CLOSE TRANSACTION-JOURNAL-FILE.
005190
005200      GOBACK.
005210
005220  9000-REJECT.
005225**  02/06/94 RPQ LEG-0133 - SOLICITUD RECHAZADA POR REGLAS DE
005230**  NEGOCIO - SE REGISTRA EL RECHAZO EN EL DIARIO, IGUAL QUE EN
005235**  WPOST2.
005240**  06/30/02 MRS LEG-0351 - EL MAESTRO SOLO SE CIERRA SI LLEGO
005242**  A ABRIRSE - UNA SOLICITUD RECHAZADA POR 2100-EDIT-AMOUNT O
005244**  POR 2050-EDIT-SELF-TRANSFER LLEGA AQUI SIN HABER ABIERTO
005246**  NUNCA WALLET-MASTER-FILE, Y UNA RECHAZADA POR FALTA DE
005248**  BILLETERA YA LO CIERRA DESDE 2000-LOOKUP-WALLETS. PERO SI EL
005250**  RECHAZO LLEGA DESDE 2200/2300/2400/2500, EL FICHERO SIGUE
005252**  ABIERTO DESDE 2000-LOOKUP-WALLETS Y SE QUEDABA ASI ENTRE
005254**  LLAMADAS - EL SIGUIENTE "CALL WPOST3" DE WPOST1 FALLABA AL
005256**  INTENTAR ABRIRLO DE NUEVO. SE CIERRA AQUI SIEMPRE QUE SIGA
005258**  ABIERTO, IGUAL QUE YA HACIA WPOST2.
005260      IF FSW = "00"
005270          CLOSE WALLET-MASTER-FILE
005280      END-IF.
005290      GO TO 4000-WRITE-JOURNAL.
005300
005310  9999-FATAL-ERROR.
005320**    ERROR DE E/S, NO DE REGLA DE NEGOCIO - MISMO TRATAMIENTO
005330**    QUE EN WPOST2: NO HAY REINTENTO, NO HAY ASIENTO EN EL
005340**    DIARIO PARA ESTE CASO, SIMPLEMENTE SE DEVUELVE UN FALLO
005350**    GENERICO A WPOST1 Y SE TERMINA EL PROGRAMA.
005360      DISPLAY "WPOST3 - ERROR FATAL " CHECKERR.
005370      DISPLAY "FSW=" FSW " FSJ=" FSJ.
005380      MOVE "FAILED" TO LK-POSTING-RESULT.
005390      MOVE "SYSTEM ERROR" TO LK-FAILURE-REASON.
005400      GOBACK.
