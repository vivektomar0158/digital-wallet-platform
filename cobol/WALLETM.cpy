000100***************************************************************
000110**  WALLETM.cpy
000120**  WALLET MASTER RECORD LAYOUT  -  UNIZARBANK DIGITAL WALLET
000130**  ONE ENTRY PER WALLET, KEYED BY WM-WALLET-NUMBER.
000140***************************************************************
000150**  MAINTENANCE LOG
000160**  DATE       BY   TICKET    DESCRIPTION
000170**  ---------  ---  --------  -------------------------------
000180**  03/14/91   JMG  LEG-0041  ORIGINAL LAYOUT FOR WALLET          LEG-0041
000190**                            POSTING CONVERSION OFF TARJETAS.    LEG-0041
000200**  11/02/93   RPQ  LEG-0118  ADDED DAILY/MONTHLY SPEND           LEG-0118
000210**                            ACCUMULATORS PER AUDIT REQUEST.     LEG-0118
000220**  09/09/98   CDS  LEG-0290  YEAR 2000 - EXPANDED OPEN-DATE      LEG-0290
000230**                            AND LAST-MAINT-DATE TO CCYYMMDD.    LEG-0290
000240**  01/10/00   CDS  LEG-0312  Y2K ROLLOVER CONFIRMED - OPEN,      LEG-0312
000250**                            LAST-MAINT AND LAST-RESET DATES     LEG-0312
000260**                            CROSS THE CENTURY BOUNDARY          LEG-0312
000270**                            CORRECTLY, NO LAYOUT CHANGE.        LEG-0312
000280**  06/04/01   MRS  LEG-0339  CLARIFIED AT WPOST2/WPOST3 REVIEW   LEG-0339
000290**                            - A ZERO VALUE IN DAILY-LIMIT-AMT   LEG-0339
000300**                            OR TXN-LIMIT-AMT MEANS NO LIMIT IS  LEG-0339
000310**                            ENFORCED FOR THAT WALLET. FIELDS    LEG-0339
000320**                            UNCHANGED, EDIT LOGIC UPDATED.      LEG-0339
000330***************************************************************
000340 01  WM-WALLET-MASTER-RECORD.
000350**    PRIMARY KEY - 17 BYTES, BUILT BY WOPEN1 AT ACCOUNT OPEN
000360**    TIME. SEE WM-WALLET-NUMBER-R BELOW FOR THE THREE PARTS
000370**    THAT MAKE UP THE KEY.
000380     05  WM-WALLET-NUMBER              PIC X(17).
000390     05  WM-WALLET-NUMBER-R REDEFINES
000400         WM-WALLET-NUMBER.
000410**        FIXED LITERAL "WAL" - DISTINGUISHES A WALLET KEY FROM
000420**        OTHER UNIZARBANK KEY FORMATS SHARING THE SAME VSAM-
000430**        STYLE KEYED DATA SET FAMILY.
000440         10  WM-WNUM-PREFIX            PIC X(03).
000450**        HHMMSS OF THE WOPEN1 RUN THAT OPENED THE WALLET.
000460         10  WM-WNUM-TIME-PART         PIC 9(06).
000470**        8 HEX DIGITS DERIVED FROM THE OPEN-RUN SEQUENCE
000480**        COUNTER - SEE WOPEN1 4000-BUILD-WALLET-NUMBER.
000490         10  WM-WNUM-HEX-PART          PIC X(08).
000500**    OWNING USER - FOREIGN KEY INTO USER-MASTER-FILE
000510**    (UM-USER-ID). NOT ENFORCED AS A REFERENTIAL CONSTRAINT BY
000520**    THIS COPYBOOK - WOPEN1 WRITES BOTH RECORDS IN THE SAME
000530**    PASS SO THE TWO FILES NEVER DRIFT APART IN PRACTICE.
000540     05  WM-USER-ID                    PIC 9(09).
000550**    CURRENT WALLET BALANCE. UPDATED BY WPOST2 (DEPOSIT/
000560**    RETIRO) AND WPOST3 (TRANSFERENCIA). NEVER ALLOWED TO GO
000570**    NEGATIVE BY THE EDIT PARAGRAPHS IN THOSE TWO PROGRAMS.
000580     05  WM-BALANCE                    PIC S9(17)V99 COMP-3.
000590**    ISO CURRENCY CODE. WOPEN1 DEFAULTS THIS TO "USD" WHEN THE
000600**    ALTA REQUEST DOES NOT SUPPLY ONE (REGLA DE NEGOCIO 10).
000610     05  WM-CURRENCY-CODE              PIC X(03).
000620         88  WM-CURRENCY-IS-USD        VALUE "USD".
000630**    OPERATIONAL STATE OF THE WALLET. ONLY ACTIVE WALLETS MAY
000640**    POST A MOVEMENT - SEE 2200-EDIT-STATUS IN WPOST2/WPOST3.
000650     05  WM-WALLET-STATUS              PIC X(10).
000660         88  WM-STATUS-ACTIVE          VALUE "ACTIVE".
000670         88  WM-STATUS-SUSPENDED       VALUE "SUSPENDED".
000680         88  WM-STATUS-CLOSED          VALUE "CLOSED".
000690         88  WM-STATUS-FROZEN          VALUE "FROZEN".
000700**    MAXIMUM THAT MAY BE SPENT FROM THIS WALLET IN ONE
000710**    CALENDAR DAY. A ZERO VALUE MEANS NO DAILY CAP IS IN
000720**    FORCE (SEE LEG-0339 ABOVE). DEFAULTS TO 10000.00 AT
000730**    ACCOUNT OPEN.
000740     05  WM-DAILY-LIMIT-AMT            PIC S9(17)V99 COMP-3.
000750**    MAXIMUM ALLOWED ON A SINGLE WITHDRAWAL OR TRANSFER-OUT
000760**    MOVEMENT. ZERO MEANS NO PER-MOVEMENT CAP (LEG-0339).
000770**    DEFAULTS TO 5000.00 AT ACCOUNT OPEN.
000780     05  WM-TXN-LIMIT-AMT              PIC S9(17)V99 COMP-3.
000790**    RUNNING TOTAL DEBITED FROM THIS WALLET SINCE THE LAST
000800**    DAILY RESET. ZEROED BY WPOST1'S PRE-PASO EVERY RUN WHOSE
000810**    PARM DATE IS NEWER THAN WM-LAST-RESET-DATE-NUM.
000820     05  WM-TOTAL-DAILY-SPENT          PIC S9(17)V99 COMP-3.
000830**    RUNNING TOTAL DEBITED THIS CALENDAR MONTH. ZEROED ONLY
000840**    ON A MONTH-END RUN (PARM-MODE-MONTHEND) - SEE WPOST1
000850**    1010-RESET-NEXT-WALLET.
000860     05  WM-TOTAL-MONTHLY-SPENT        PIC S9(17)V99 COMP-3.
000870**    DATE THE WALLET WAS OPENED (CCYYMMDD), SET ONCE BY
000880**    WOPEN1 AND NEVER CHANGED AFTERWARD.
000890     05  WM-OPEN-DATE-NUM              PIC 9(08).
000900     05  WM-OPEN-DATE-GRP REDEFINES
000910         WM-OPEN-DATE-NUM.
000920         10  WM-OPEN-CCYY              PIC 9(04).
000930         10  WM-OPEN-MM                PIC 9(02).
000940         10  WM-OPEN-DD                PIC 9(02).
000950**    DATE OF THE MOST RECENT POSTING OR RESET AGAINST THIS
000960**    RECORD - AN AUDIT FIELD, NOT USED IN ANY BUSINESS RULE.
000970     05  WM-LAST-MAINT-DATE-NUM        PIC 9(08).
000980     05  WM-LAST-MAINT-DATE-GRP REDEFINES
000990         WM-LAST-MAINT-DATE-NUM.
001000         10  WM-LMD-CCYY               PIC 9(04).
001010         10  WM-LMD-MM                 PIC 9(02).
001020         10  WM-LMD-DD                 PIC 9(02).
001030**    TIME OF DAY (HHMMSS) OF THE LAST MAINTENANCE, PAIRED
001040**    WITH WM-LAST-MAINT-DATE-NUM ABOVE.
001050     05  WM-LAST-MAINT-TIME-NUM        PIC 9(06).
001060**    DATE THE DAILY SPEND ACCUMULATOR WAS LAST RESET TO ZERO -
001070**    THE GATE WPOST1'S PRE-PASO COMPARES AGAINST THE RUN DATE
001080**    TO DECIDE WHETHER A RESET IS DUE (REGLA DE NEGOCIO 9).
001090     05  WM-LAST-RESET-DATE-NUM        PIC 9(08).
001100**    PROGRAM-ID OF THE LAST SUBPROGRAM TO REWRITE THIS RECORD
001110**    - WPOST2, WPOST3 OR WOPEN1. USEFUL WHEN TRACING A BAD
001120**    BALANCE BACK TO THE RUN THAT CAUSED IT.
001130     05  WM-MAINT-USER-ID              PIC X(08).
001140**    BRANCH OF RECORD. CARRIED OVER FROM THE TARJETAS LAYOUT;
001150**    DIGITAL WALLETS HAVE NO PHYSICAL BRANCH SO WOPEN1 ALWAYS
001160**    STAMPS "0000" HERE.
001170     05  WM-BRANCH-CODE                PIC X(04).
001180**    LOGICAL DELETE FLAG FOR THE INDEXED FILE. THIS SYSTEM
001190**    NEVER SETS "D" TODAY (CLOSED WALLETS STAY ON FILE WITH
001200**    WM-STATUS-CLOSED) BUT THE CODE IS CARRIED FOR PARITY
001210**    WITH THE OTHER MASTER FILES IN THE SHOP.
001220     05  WM-RECORD-STATUS-CODE         PIC X(01).
001230         88  WM-RECORD-IS-ACTIVE       VALUE "A".
001240         88  WM-RECORD-IS-DELETED      VALUE "D".
001250**    RESERVED FOR GROWTH - KEEPS THE RECORD ON A 25-BYTE
001260**    BOUNDARY THE WAY THE REST OF THE SHOP'S MASTER FILES ARE
001270**    PADDED.
001280     05  FILLER                        PIC X(25).
