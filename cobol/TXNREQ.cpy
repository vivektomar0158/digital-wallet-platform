000100***************************************************************
000110**  TXNREQ.cpy
000120**  TRANSACTION REQUEST RECORD  -  BATCH POSTING DRIVER INPUT
000130**  ONE ENTRY PER REQUESTED MOVEMENT, READ IN ARRIVAL ORDER.
000140***************************************************************
000150**  MAINTENANCE LOG
000160**  DATE       BY   TICKET    DESCRIPTION
000170**  ---------  ---  --------  -------------------------------
000180**  02/06/94   RPQ  LEG-0133  ORIGINAL DRIVER LAYOUT, REPLACES    LEG-0133
000190**                            THE OLD TRANSFERENCIAS-ONLY FORM.   LEG-0133
000200**  09/09/98   CDS  LEG-0290  NO DATE FIELDS ON THIS RECORD -     LEG-0290
000210**                            NOTED FOR Y2K SIGN-OFF, NO CHANGE.  LEG-0290
000220**  08/14/02   MRS  LEG-0355  DOCUMENTATION ONLY - CLARIFIED      LEG-0355
000230**                            THAT TQ-REQ-TO-WALLET IS IGNORED    LEG-0355
000240**                            BY WPOST2 ON A DEPOSIT/WITHDRAWAL   LEG-0355
000250**                            RECORD, SEE WPOST1 DISPATCH LOGIC.  LEG-0355
000260***************************************************************
000270 01  TQ-TRANSACTION-REQUEST.
000280**    SELECTS WHICH OF THE THREE POSTING SUBPROGRAMS WPOST1
000290**    DISPATCHES THIS REQUEST TO - WPOST2 HANDLES DEPOSIT AND
000300**    WITHDRAWAL, WPOST3 HANDLES TRANSFER. SEE WPOST1
000310**    2000-PROCESS-REQUEST.
000320     05  TQ-REQ-TYPE                   PIC X(10).
000330         88  TQ-TYPE-DEPOSIT           VALUE "DEPOSIT".
000340         88  TQ-TYPE-WITHDRAWAL        VALUE "WITHDRAWAL".
000350         88  TQ-TYPE-TRANSFER          VALUE "TRANSFER".
000360**    WALLET THE MOVEMENT IS POSTED AGAINST. ON A DEPOSIT OR
000370**    WITHDRAWAL THIS IS THE ONLY WALLET INVOLVED; ON A
000380**    TRANSFER THIS IS THE SENDING WALLET.
000390     05  TQ-REQ-WALLET-NUMBER          PIC X(17).
000400     05  TQ-REQ-WALLET-NUMBER-R REDEFINES
000410         TQ-REQ-WALLET-NUMBER.
000420         10  TQ-RWN-PREFIX             PIC X(03).
000430         10  TQ-RWN-TIME-PART          PIC 9(06).
000440         10  TQ-RWN-HEX-PART           PIC X(08).
000450**    RECEIVING WALLET ON A TRANSFER REQUEST ONLY. LEFT SPACES
000460**    ON A DEPOSIT OR WITHDRAWAL RECORD - WPOST2 NEVER LOOKS AT
000470**    THIS FIELD, ONLY WPOST3 DOES (SEE LEG-0355 ABOVE).
000480     05  TQ-REQ-TO-WALLET              PIC X(17).
000490     05  TQ-REQ-TO-WALLET-R REDEFINES
000500         TQ-REQ-TO-WALLET.
000510         10  TQ-RTW-PREFIX             PIC X(03).
000520         10  TQ-RTW-TIME-PART          PIC 9(06).
000530         10  TQ-RTW-HEX-PART           PIC X(08).
000540**    MOVEMENT AMOUNT, ALWAYS POSITIVE - DIRECTION IS CARRIED
000550**    BY TQ-REQ-TYPE, NOT BY THE SIGN OF THIS FIELD.
000560     05  TQ-REQ-AMOUNT                 PIC S9(17)V99 COMP-3.
000570**    ISO CURRENCY CODE OF THE REQUEST. EDITED AGAINST THE
000580**    WALLET'S OWN WM-CURRENCY-CODE BY THE POSTING PROGRAMS -
000590**    A MISMATCH IS REJECTED, NOT CONVERTED.
000600     05  TQ-REQ-CURRENCY               PIC X(03).
000610**    FREE-TEXT MEMO SUPPLIED BY THE ORIGINATING CHANNEL.
000620**    COPIED VERBATIM TO THE JOURNAL RECORD, NEVER EDITED.
000630     05  TQ-REQ-DESCRIPTION            PIC X(50).
000640     05  TQ-REQ-DESCRIPTION-R REDEFINES
000650         TQ-REQ-DESCRIPTION.
000660         10  TQ-RDS-MEMO-LINE-1        PIC X(25).
000670         10  TQ-RDS-MEMO-LINE-2        PIC X(25).
000680**    RESERVED FOR GROWTH.
000690     05  FILLER                        PIC X(10).
