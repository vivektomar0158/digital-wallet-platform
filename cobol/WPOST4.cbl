000100**    PROGRAMA DE LA CADENA DE LIQUIDACION DE BILLETERAS
000110**    DIGITALES - CUARTO Y ULTIMO ESLABON, LLAMADO UNA SOLA
000120**    VEZ AL FINAL DE LA CORRIDA DESDE WPOST1.
000130  IDENTIFICATION DIVISION.
000140  PROGRAM-ID. WPOST4.
000150  AUTHOR. J MARTINEZ GIL.
000160  INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000170  DATE-WRITTEN. 04/18/1995.
000180  DATE-COMPILED.
000190  SECURITY. USO INTERNO UNIZARBANK - NO DISTRIBUIR.
000200****************************************************************
000210**  WPOST4  -  INFORME DE CONTROL DE LA CORRIDA DE LIQUIDACION
000220**  DE BILLETERAS DIGITALES.  RECIBE DE WPOST1 LOS CONTADORES
000230**  Y TOTALES ACUMULADOS DURANTE LA CORRIDA Y LOS IMPRIME EN
000240**  CONTROL-REPORT-FILE CON RUPTURA DE CONTROL POR TIPO DE
000250**  SOLICITUD (DEPOSITO/RETIRO/TRANSFERENCIA) Y UNA LINEA DE
000260**  GRAN TOTAL.
000270**
000280**  EL FORMATO DE LISTADO SIGUE EL MISMO ESQUEMA DE CABECERA /
000290**  REGLA DE GUIONES / LINEAS DE DETALLE / GRAN TOTAL QUE YA SE
000300**  USABA EN LOS INFORMES DE FIN DE MES DE LA CARTERA DE
000310**  TARJETAS, ADAPTADO AQUI A LOS TRES TIPOS DE SOLICITUD DE
000320**  BILLETERA DIGITAL.
000330**
000340**  ESTE PROGRAMA NO ABRE NINGUN FICHERO MAESTRO NI DE
000350**  TRANSACCIONES - TODOS LOS DATOS LE LLEGAN YA ACUMULADOS
000360**  DESDE WPOST1 POR LINKAGE, ASI QUE SU UNICA RESPONSABILIDAD
000370**  ES DAR FORMATO E IMPRIMIR.
000380****************************************************************
000390**  MANTENIMIENTO
000400**  FECHA      POR  PETICION  DESCRIPCION
000410**  ---------  ---  --------  -------------------------------
000420**  04/18/95   JMG  LEG-0151  PROGRAMA ORIGINAL.                  LEG-0151
000430**  09/09/98   CDS  LEG-0290  YEAR 2000 - FECHA DE CORRIDA EN     LEG-0290
000440**                            CABECERA PASADA A CCYY-MM-DD.       LEG-0290
000450**  01/10/00   CDS  LEG-0312  Y2K - CONFIRMADO SOBRE LA CORRIDA   LEG-0312
000460**                            DE CIERRE DE EJERCICIO QUE LA       LEG-0312
000470**                            CABECERA Y LOS CAMPOS NUMERICOS     LEG-0312
000480**                            DE LK-RUN-DATE-NUM SIGUEN CCYYMMDD  LEG-0312
000490**                            SIN AJUSTES, SIN CAMBIO DE LAYOUT.  LEG-0312
000500****************************************************************
000510  ENVIRONMENT DIVISION.
000520  CONFIGURATION SECTION.
000530  SPECIAL-NAMES.
000540      C01 IS TOP-OF-FORM.
000550
000560  INPUT-OUTPUT SECTION.
000570**    UN UNICO FICHERO DE SALIDA, SECUENCIAL, SIN CLAVE - EL
000580**    INFORME SE GENERA DE UNA SOLA PASADA, SIN RELEER NADA.
000590  FILE-CONTROL.
000600      SELECT CONTROL-REPORT-FILE ASSIGN TO WPOSTRPT
000610      ORGANIZATION IS LINE SEQUENTIAL
000620      FILE STATUS IS FSP.
000630
000640  DATA DIVISION.
000650  FILE SECTION.
000660**    LINEA DE IMPRESION GENERICA DE 80 COLUMNAS - CADA WRITE
000670**    USA LA CLAUSULA FROM PARA MOVER SOBRE ELLA EL REGISTRO
000680**    DE WORKING-STORAGE QUE CORRESPONDA (CABECERA, REGLA O
000690**    DETALLE).
000700  FD CONTROL-REPORT-FILE
000710      LABEL RECORD STANDARD.
000720**    80 COLUMNAS POR COMPATIBILIDAD CON LA IMPRESORA DE LINEA
000730**    DEL CPD - NINGUNO DE LOS REGISTROS DE CABECERA O DETALLE
000740**    DE WORKING-STORAGE SUPERA ESTA ANCHURA.
000750  01 RPT-OUT-REC.
000760      05 FILLER                    PIC X(80).
000770
000780  WORKING-STORAGE SECTION.
000790**    ESTADO DE FICHERO DEL INFORME.
000800  77 FSP                           PIC X(02).
000810**    CONTADOR DE LINEAS IMPRESAS - DECLARADO POR SIMETRIA CON
000820**    OTROS INFORMES DE LA CASA QUE SI PAGINAN; ESTE INFORME
000830**    NUNCA SUPERA UNA PAGINA, ASI QUE NO SE USA PARA SALTO DE
000840**    PAGINA, SOLO QUEDA COMO CONTADOR DISPONIBLE.
000850  77 WS-LINE-COUNT                 PIC 9(03) COMP VALUE 0.
000860**    GRAN TOTAL DE SOLICITUDES PROCESADAS, CALCULADO EN
000870**    4000-PRINT-GRAND-TOTAL SUMANDO LAS TRES RUPTURAS.
000880  77 WS-GRAND-COUNT                PIC 9(07) COMP VALUE 0.
000890**    GRAN TOTAL DE SOLICITUDES FALLIDAS, MISMO CALCULO.
000900  77 WS-GRAND-FAIL-COUNT           PIC 9(07) COMP VALUE 0.
000910
000920**    TITULO DEL INFORME, CENTRADO A OJO SOBRE LAS 80 COLUMNAS.
000930  01 HD01-REC.
000940**    20 ESPACIOS DE SANGRIA IZQUIERDA, EL TITULO Y RELLENO A
000950**    LA DERECHA HASTA LAS 80 COLUMNAS - NO HAY LOGICA DE
000960**    CENTRADO AUTOMATICO, SE CALCULO A MANO EN SU MOMENTO.
000970      05 FILLER PIC X(20) VALUE SPACES.
000980      05 FILLER PIC X(48) VALUE
000990          "DIGITAL WALLET BATCH POSTING REPORT".
001000      05 FILLER PIC X(12) VALUE SPACES.
001010
001020**    SEGUNDA LINEA DE CABECERA - FECHA DE LA CORRIDA, TOMADA
001030**    DE LK-RUN-DATE-NUM QUE WPOST1 CAPTURO AL ARRANCAR.
001040  01 HD02-REC.
001050      05 FILLER PIC X(59) VALUE SPACES.
001060      05 FILLER PIC X(10) VALUE "RUN DATE: ".
001070      05 HD02-RUN-CCYY              PIC 9999.
001080      05 FILLER PIC X(01) VALUE "-".
001090      05 HD02-RUN-MM                PIC 99.
001100      05 FILLER PIC X(01) VALUE "-".
001110      05 HD02-RUN-DD                PIC 99.
001120
001130**    LINEA DE GUIONES - SEPARA LA CABECERA DE LA ZONA DE
001140**    DETALLE Y TAMBIEN SE REUTILIZA ANTES DEL GRAN TOTAL.
001150**    69 GUIONES SEGUIDOS DE 11 ESPACIOS - LA MISMA LINEA SE
001160**    ESCRIBE DOS VECES EN EL INFORME (DESPUES DE LA CABECERA
001170**    Y ANTES DEL GRAN TOTAL).
001180  01 HD03-RULE.
001190      05 FILLER PIC X(69) VALUE ALL "-".
001200      05 FILLER PIC X(11) VALUE SPACES.
001210
001220**    CABECERAS DE COLUMNA DE LA ZONA DE DETALLE.
001230  01 COLHD1-REC.
001240**    LAS ANCHURAS DE CADA FILLER COINCIDEN CON LAS DE
001250**    DETAIL-REC DE MAS ABAJO PARA QUE LAS CABECERAS QUEDEN
001260**    ALINEADAS SOBRE LAS COLUMNAS DE DATOS.
001270      05 FILLER PIC X(01) VALUE SPACES.
001280      05 FILLER PIC X(17) VALUE "TYPE".
001290      05 FILLER PIC X(14) VALUE "COUNT".
001300      05 FILLER PIC X(21) VALUE "TOTAL AMOUNT".
001310      05 FILLER PIC X(27) VALUE "FAILED COUNT".
001320
001330**    UNA LINEA DE DETALLE POR TIPO DE SOLICITUD - EL MISMO
001340**    REGISTRO SE RELLENA Y SE ESCRIBE TRES VECES (DEPOSITO,
001350**    RETIRO, TRANSFERENCIA) Y UNA CUARTA PARA EL GRAN TOTAL.
001360  01 DETAIL-REC.
001370**    ETIQUETA DEL TIPO DE SOLICITUD - "DEPOSIT", "WITHDRAWAL",
001380**    "TRANSFER" O LA ETIQUETA DE GRAN TOTAL.
001390      05 DTL-TYPE-OUT               PIC X(18).
001400**    NUMERO DE SOLICITUDES DE ESTE TIPO, ACEPTADAS O
001410**    RECHAZADAS, CON EDICION DE COMA DE MILES.
001420      05 DTL-COUNT-OUT               PIC ZZZ,ZZ9.
001430      05 FILLER                     PIC X(07) VALUE SPACES.
001440**    IMPORTE TOTAL DE ESTE TIPO DE SOLICITUD, SOLO SOLICITUDES
001450**    COMPLETADAS - LAS RECHAZADAS NO APORTAN IMPORTE.
001460      05 DTL-AMOUNT-OUT              PIC ZZZ,ZZZ,ZZ9.99.
001470      05 FILLER                     PIC X(06) VALUE SPACES.
001480**    NUMERO DE SOLICITUDES DE ESTE TIPO QUE TERMINARON EN
001490**    "FAILED" POR CUALQUIER REGLA DE NEGOCIO.
001500      05 DTL-FAIL-COUNT-OUT          PIC ZZZ,ZZ9.
001510      05 FILLER                     PIC X(19) VALUE SPACES.
001520**    VISTA DE BLOQUE DE LA LINEA DE DETALLE, SOLO PARA UN
001530**    FUTURO VOLCADO DE DIAGNOSTICO - NO SE USA HOY.
001540  01 DETAIL-REC-R REDEFINES DETAIL-REC.
001550      05 DTL-R-LEFT-HALF            PIC X(40).
001560      05 DTL-R-RIGHT-HALF           PIC X(40).
001570
001580**    ETIQUETA DE LA LINEA DE GRAN TOTAL - SUSTITUYE A
001590**    DTL-TYPE-OUT EN 4000-PRINT-GRAND-TOTAL.
001600**    SUSTITUYE A DTL-TYPE-OUT (QUE TIENE LA MISMA ANCHURA DE
001610**    18 CARACTERES) SOLO EN LA LINEA FINAL DEL INFORME.
001620  01 GRAND-TOTAL-LABEL              PIC X(18) VALUE "GRAND TOTAL".
001630
001640  LINKAGE SECTION.
001650**    CONTADORES ACUMULADOS POR WPOST1 DURANTE TODA LA CORRIDA
001660**    Y PASADOS AQUI EN UNA UNICA LLAMADA AL CIERRE DEL LOTE -
001670**    NINGUNO DE ESTOS CAMPOS SE RECALCULA EN ESTE PROGRAMA.
001680  01 LK-CONTROL-COUNTERS.
001690      05 LK-REQ-COUNT               PIC 9(07) COMP.
001700      05 LK-DEP-COUNT                PIC 9(07) COMP.
001710      05 LK-WDL-COUNT                PIC 9(07) COMP.
001720      05 LK-TRF-COUNT                PIC 9(07) COMP.
001730      05 LK-DEP-FAIL-COUNT           PIC 9(07) COMP.
001740      05 LK-WDL-FAIL-COUNT           PIC 9(07) COMP.
001750      05 LK-TRF-FAIL-COUNT           PIC 9(07) COMP.
001760      05 LK-REJECT-COUNT             PIC 9(07) COMP.
001770      05 LK-RESET-COUNT              PIC 9(07) COMP.
001780**    IMPORTES ACUMULADOS POR TIPO Y GRAN TOTAL, EN LA MISMA
001790**    PRECISION COMP-3 QUE EL MAESTRO DE BILLETERAS.
001800  01 LK-CONTROL-TOTALS.
001810      05 LK-DEP-TOTAL                PIC S9(17)V99 COMP-3.
001820      05 LK-WDL-TOTAL                PIC S9(17)V99 COMP-3.
001830      05 LK-TRF-TOTAL                PIC S9(17)V99 COMP-3.
001840      05 LK-GRAND-TOTAL              PIC S9(17)V99 COMP-3.
001850**    VISTA DE TABLA DE LOS CUATRO IMPORTES, SOLO PARA UN
001860**    FUTURO VOLCADO DE DIAGNOSTICO - NO SE USA HOY.
001870**    CADA ENTRADA DE LA TABLA OCUPA LOS 10 BYTES EXACTOS DE
001880**    UN S9(17)V99 COMP-3, EN EL MISMO ORDEN EN QUE SE
001890**    DECLARAN LOS CUATRO CAMPOS DE ARRIBA.
001900  01 LK-CONTROL-TOTALS-R REDEFINES LK-CONTROL-TOTALS.
001910      05 FILLER                     PIC X(10) OCCURS 4 TIMES.
001920**    FECHA DE LA CORRIDA, CAPTURADA UNA SOLA VEZ POR WPOST1 AL
001930**    ARRANCAR Y PROPAGADA A ESTE PROGRAMA SIN RECALCULARSE.
001940  01 LK-RUN-DATE-NUM                 PIC 9(08).
001950**  09/09/98 CDS LEG-0290 - DESGLOSE EN TRES CAMPOS YA CCYYMMDD
001960**  PARA LA EDICION DE LA LINEA HD02-REC.
001970  01 LK-RUN-DATE-GRP REDEFINES LK-RUN-DATE-NUM.
001980      05 LK-RUN-CCYY                 PIC 9(04).
001990      05 LK-RUN-MM                   PIC 9(02).
002000      05 LK-RUN-DD                   PIC 9(02).
002010
002020**    LOS TRES GRUPOS DE PARAMETRO LLEGAN EN EL MISMO ORDEN EN
002030**    QUE WPOST1 LOS PASA EN SU CALL "WPOST4" AL CIERRE DEL
002040**    LOTE - ESTE PROGRAMA SOLO SE INVOCA UNA VEZ POR CORRIDA.
002050  PROCEDURE DIVISION USING LK-CONTROL-COUNTERS LK-CONTROL-TOTALS
002060      LK-RUN-DATE-NUM.
002070**    PARRAFO PRINCIPAL - ABRE EL INFORME, IMPRIME LA CABECERA,
002080**    LAS TRES LINEAS DE RUPTURA DE CONTROL Y EL GRAN TOTAL, Y
002090**    CIERRA. SIN BUCLES: CADA LINEA SE IMPRIME UNA SOLA VEZ.
002100  1000-PRINT-REPORT.
002110**    EL FICHERO SE ABRE EN MODO OUTPUT - CADA CORRIDA GENERA
002120**    UN INFORME NUEVO, NUNCA SE ACUMULA SOBRE EL DE LA CORRIDA
002130**    ANTERIOR.
002140      OPEN OUTPUT CONTROL-REPORT-FILE.
002150      IF FSP NOT = "00"
002160          DISPLAY "WPOST4 - ERROR ABRIENDO WPOSTRPT " FSP
002170          GOBACK
002180      END-IF.
002190
002200      PERFORM 2000-PRINT-HEADERS THRU 2000-EXIT.
002210      PERFORM 3000-PRINT-DEPOSIT-LINE THRU 3000-EXIT.
002220      PERFORM 3100-PRINT-WITHDRAWAL-LINE THRU 3100-EXIT.
002230      PERFORM 3200-PRINT-TRANSFER-LINE THRU 3200-EXIT.
002240      PERFORM 4000-PRINT-GRAND-TOTAL THRU 4000-EXIT.
002250
002260**    UN UNICO CLOSE AL FINAL - NO HAY CAMINO DE ERROR QUE
002270**    DEJE EL FICHERO ABIERTO, PORQUE TODOS LOS WRITE DE ESTE
002280**    PROGRAMA SON SOBRE UN FICHERO LINE SEQUENTIAL SIN CLAVE
002290**    QUE NO PUEDE DEVOLVER INVALID KEY.
002300      CLOSE CONTROL-REPORT-FILE.
002310      GOBACK.
002320
002330  2000-PRINT-HEADERS.
002340**  04/18/95 JMG LEG-0151 - CABECERA DEL INFORME CON LA FECHA
002350**  DE LA CORRIDA. LA FECHA SE DESGLOSA POR EL REDEFINES
002360**  LK-RUN-DATE-GRP, NO HACE FALTA NINGUNA RUTINA DE CONVERSION
002370**  AQUI PORQUE WPOST1 YA LA CAPTURA EN FORMATO CCYYMMDD.
002380      MOVE LK-RUN-CCYY TO HD02-RUN-CCYY.
002390      MOVE LK-RUN-MM TO HD02-RUN-MM.
002400      MOVE LK-RUN-DD TO HD02-RUN-DD.
002410
002420**    CUATRO LINEAS FIJAS: TITULO, FECHA, REGLA DE GUIONES Y
002430**    CABECERAS DE COLUMNA - EN ESE ORDEN, SIEMPRE.
002440      WRITE RPT-OUT-REC FROM HD01-REC.
002450      WRITE RPT-OUT-REC FROM HD02-REC.
002460      WRITE RPT-OUT-REC FROM HD03-RULE.
002470      WRITE RPT-OUT-REC FROM COLHD1-REC.
002480  2000-EXIT.
002490      EXIT.
002500
002510  3000-PRINT-DEPOSIT-LINE.
002520**  04/18/95 JMG LEG-0151 - RUPTURA DE CONTROL - TIPO DEPOSITO.
002530**  LOS CUATRO CAMPOS SE TOMAN DIRECTAMENTE DE LOS ACUMULADORES
002540**  QUE WPOST1 LLEVA PARA ESTE TIPO DE SOLICITUD A LO LARGO DE
002550**  TODA LA CORRIDA.
002560      MOVE "DEPOSIT" TO DTL-TYPE-OUT.
002570      MOVE LK-DEP-COUNT TO DTL-COUNT-OUT.
002580      MOVE LK-DEP-TOTAL TO DTL-AMOUNT-OUT.
002590      MOVE LK-DEP-FAIL-COUNT TO DTL-FAIL-COUNT-OUT.
002600      WRITE RPT-OUT-REC FROM DETAIL-REC.
002610  3000-EXIT.
002620      EXIT.
002630
002640  3100-PRINT-WITHDRAWAL-LINE.
002650**  04/18/95 JMG LEG-0151 - RUPTURA DE CONTROL - TIPO RETIRO.
002660**  MISMO PATRON QUE 3000-PRINT-DEPOSIT-LINE, CONTRA LOS
002670**  ACUMULADORES DE RETIRO.
002680      MOVE "WITHDRAWAL" TO DTL-TYPE-OUT.
002690      MOVE LK-WDL-COUNT TO DTL-COUNT-OUT.
002700      MOVE LK-WDL-TOTAL TO DTL-AMOUNT-OUT.
002710      MOVE LK-WDL-FAIL-COUNT TO DTL-FAIL-COUNT-OUT.
002720      WRITE RPT-OUT-REC FROM DETAIL-REC.
002730  3100-EXIT.
002740      EXIT.
002750
002760  3200-PRINT-TRANSFER-LINE.
002770**  04/18/95 JMG LEG-0151 - RUPTURA DE CONTROL - TIPO
002780**  TRANSFERENCIA. LOS CONTADORES Y EL IMPORTE SON LOS QUE
002790**  WPOST1 ACUMULA A PARTIR DEL RESULTADO QUE LE DEVUELVE
002800**  WPOST3 POR CADA SOLICITUD DE TRANSFERENCIA PROCESADA.
002810      MOVE "TRANSFER" TO DTL-TYPE-OUT.
002820      MOVE LK-TRF-COUNT TO DTL-COUNT-OUT.
002830      MOVE LK-TRF-TOTAL TO DTL-AMOUNT-OUT.
002840      MOVE LK-TRF-FAIL-COUNT TO DTL-FAIL-COUNT-OUT.
002850      WRITE RPT-OUT-REC FROM DETAIL-REC.
002860  3200-EXIT.
002870      EXIT.
002880
002890  4000-PRINT-GRAND-TOTAL.
002900**  04/18/95 JMG LEG-0151 - LINEA DE GRAN TOTAL, SUMA DE LAS
002910**  TRES RUPTURAS DE CONTROL ANTERIORES. NO SE RECIBE UN
002920**  CONTADOR DE GRAN TOTAL POR APARTE DE WPOST1 PARA LOS
002930**  CONTADORES DE SOLICITUD/FALLO - SOLO PARA EL IMPORTE
002940**  (LK-GRAND-TOTAL), ASI QUE LOS CONTADORES SE SUMAN AQUI.
002950      ADD LK-DEP-COUNT LK-WDL-COUNT LK-TRF-COUNT
002960          GIVING WS-GRAND-COUNT.
002970      ADD LK-DEP-FAIL-COUNT LK-WDL-FAIL-COUNT LK-TRF-FAIL-COUNT
002980          GIVING WS-GRAND-FAIL-COUNT.
002990
003000**    LA REGLA DE GUIONES SE REUTILIZA AQUI PARA SEPARAR EL
003010**    GRAN TOTAL DE LAS TRES LINEAS DE DETALLE ANTERIORES.
003020      WRITE RPT-OUT-REC FROM HD03-RULE.
003030      MOVE GRAND-TOTAL-LABEL TO DTL-TYPE-OUT.
003040      MOVE WS-GRAND-COUNT TO DTL-COUNT-OUT.
003050      MOVE LK-GRAND-TOTAL TO DTL-AMOUNT-OUT.
003060      MOVE WS-GRAND-FAIL-COUNT TO DTL-FAIL-COUNT-OUT.
003070      WRITE RPT-OUT-REC FROM DETAIL-REC.
003080  4000-EXIT.
003090      EXIT.
