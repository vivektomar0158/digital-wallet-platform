000100***************************************************************
000110**  TXNJRNL.cpy
000120**  TRANSACTION JOURNAL RECORD  -  POSTED/FAILED MOVEMENT LOG
000130**  ONE ENTRY PER REQUEST PROCESSED, APPENDED IN POSTING ORDER.
000140***************************************************************
000150**  MAINTENANCE LOG
000160**  DATE       BY   TICKET    DESCRIPTION
000170**  ---------  ---  --------  -------------------------------
000180**  02/06/94   RPQ  LEG-0133  ORIGINAL JOURNAL LAYOUT, REPLACES   LEG-0133
000190**                            THE OLD MOVIMIENTO-REG FORMAT.      LEG-0133
000200**  06/21/96   LTV  LEG-0205  ADDED POSTING DATE/TIME STAMP       LEG-0205
000210**                            FOR RECONCILIATION RUNS.            LEG-0205
000220**  08/14/02   MRS  LEG-0355  DOCUMENTATION ONLY - CLARIFIED      LEG-0355
000230**                            THAT TJ-TXN-TO-WALLET IS LEFT       LEG-0355
000240**                            BLANK BY DESIGN ON A DEPOSIT OR     LEG-0355
000250**                            WITHDRAWAL ENTRY, SEE WPOST2        LEG-0355
000260**                            4000-WRITE-JOURNAL.                 LEG-0355
000270***************************************************************
000280 01  TJ-TRANSACTION-JOURNAL.
000290**    UNIQUE REFERENCE STAMPED BY THE POSTING PROGRAM AT WRITE
000300**    TIME - NOT THE SAME SERIES AS THE WALLET NUMBER, THOUGH
000310**    IT USES THE SAME PREFIX/BODY SHAPE FOR FAMILIARITY.
000320     05  TJ-TXN-REFERENCE-ID            PIC X(23).
000330     05  TJ-TXN-REFERENCE-ID-R REDEFINES
000340         TJ-TXN-REFERENCE-ID.
000350         10  TJ-REF-PREFIX              PIC X(03).
000360         10  TJ-REF-BODY                PIC X(20).
000370**    WALLET DEBITED (WITHDRAWAL), CREDITED (DEPOSIT) OR
000380**    SENDING (TRANSFER). ALWAYS PRESENT.
000390     05  TJ-TXN-FROM-WALLET             PIC X(17).
000400**    RECEIVING WALLET ON A TRANSFER ENTRY ONLY. LEFT SPACES ON
000410**    A DEPOSIT OR WITHDRAWAL ENTRY - SEE LEG-0355 ABOVE.
000420     05  TJ-TXN-TO-WALLET               PIC X(17).
000430**    AMOUNT AS REQUESTED, COPIED FORWARD EVEN WHEN THE ENTRY
000440**    FAILED EDIT AND WAS NEVER POSTED TO THE WALLET BALANCE.
000450     05  TJ-TXN-AMOUNT                  PIC S9(17)V99 COMP-3.
000460     05  TJ-TXN-CURRENCY                PIC X(03).
000470     05  TJ-TXN-TYPE                    PIC X(10).
000480         88  TJ-TYPE-DEPOSIT            VALUE "DEPOSIT".
000490         88  TJ-TYPE-WITHDRAWAL         VALUE "WITHDRAWAL".
000500         88  TJ-TYPE-TRANSFER           VALUE "TRANSFER".
000510**    FINAL DISPOSITION OF THE REQUEST - THE REPORT IN WPOST4
000520**    COUNTS AND SUBTOTALS OFF THIS FIELD, NOT OFF THE REQUEST
000530**    FILE, SO A REQUEST THAT NEVER REACHED THE JOURNAL CANNOT
000540**    BE COUNTED TWICE.
000550     05  TJ-TXN-STATUS                  PIC X(10).
000560         88  TJ-STATUS-COMPLETED        VALUE "COMPLETED".
000570         88  TJ-STATUS-FAILED           VALUE "FAILED".
000580**    REASON TEXT FOR A FAILED ENTRY, BLANK ON A COMPLETED ONE.
000590**    SPLIT BELOW INTO TWO 30-BYTE HALVES SO WPOST4 CAN PRINT
000600**    IT ACROSS TWO DETAIL LINES WITHOUT A REFERENCE-MODIFIED
000610**    MOVE AT REPORT TIME.
000620     05  TJ-TXN-FAILURE-REASON          PIC X(60).
000630     05  TJ-TXN-FAILURE-REASON-R REDEFINES
000640         TJ-TXN-FAILURE-REASON.
000650         10  TJ-FAIL-REASON-LINE-1      PIC X(30).
000660         10  TJ-FAIL-REASON-LINE-2      PIC X(30).
000670**    DATE OF THE POSTING RUN (CCYYMMDD), TAKEN FROM THE RUN
000680**    PARM, NOT FROM THE SYSTEM CLOCK - KEEPS A RERUN OF AN
000690**    OLDER DAY'S REQUESTS ON THE CORRECT JOURNAL DATE.
000700     05  TJ-POST-DATE-NUM               PIC 9(08).
000710     05  TJ-POST-DATE-GRP REDEFINES
000720         TJ-POST-DATE-NUM.
000730         10  TJ-POST-CCYY               PIC 9(04).
000740         10  TJ-POST-MM                 PIC 9(02).
000750         10  TJ-POST-DD                 PIC 9(02).
000760**    TIME OF DAY (HHMMSS) THE ENTRY WAS WRITTEN, FROM THE
000770**    SYSTEM CLOCK - UNLIKE TJ-POST-DATE-NUM THIS ONE IS REAL
000780**    WALL-CLOCK TIME, USEFUL FOR ORDERING ENTRIES WITHIN A RUN.
000790     05  TJ-POST-TIME-NUM               PIC 9(06).
000800**    RESERVED FOR GROWTH.
000810     05  FILLER                         PIC X(10).
