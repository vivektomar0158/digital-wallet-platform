000100**    PROGRAMA DE LA CADENA DE ALTAS DE BILLETERA DIGITAL -
000110**    UNICO PUNTO DE ENTRADA PARA CREAR USUARIOS Y BILLETERAS
000120**    NUEVAS, NO TIENE CONTRAPARTIDA DE BAJA NI DE MODIFICACION
000130**    EN ESTA CADENA.
000140**
000150**    SE EJECUTA ANTES QUE WPOST1/WPOST2/WPOST3/WPOST4 EN LA
000160**    CORRIDA DIARIA, PORQUE LAS SOLICITUDES DE DEPOSITO,
000170**    RETIRO O TRANSFERENCIA DEL DIA PUEDEN REFERIRSE A UNA
000180**    BILLETERA DADA DE ALTA ESE MISMO DIA.
000190  IDENTIFICATION DIVISION.
000200  PROGRAM-ID. WOPEN1.
000210  AUTHOR. L TORRES VEGA.
000220  INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000230  DATE-WRITTEN. 09/12/1994.
000240  DATE-COMPILED.
000250  SECURITY. USO INTERNO UNIZARBANK - NO DISTRIBUIR.
000260****************************************************************
000270**  WOPEN1  -  ALTA BATCH DE USUARIOS Y BILLETERAS DIGITALES.
000280**  LEE LAS PETICIONES DE ALTA DEL DIA EN
000290**  NEW-ACCOUNT-REQUEST-FILE, CREA EL REGISTRO DE USUARIO EN
000300**  USER-MASTER-FILE Y EL REGISTRO DE BILLETERA EN
000310**  WALLET-MASTER-FILE CON LOS VALORES POR DEFECTO DE ALTA
000320**  (SALDO CERO, DIVISA USD, LIMITES ESTANDAR).  GENERA EL
000330**  NUMERO DE BILLETERA A PARTIR DE LA HORA DE PROCESO Y UN
000340**  CONTADOR SECUENCIAL CONVERTIDO A HEXADECIMAL.
000350****************************************************************
000360**  MANTENIMIENTO
000370**  FECHA      POR  PETICION  DESCRIPCION
000380**  ---------  ---  --------  -------------------------------
000390**  09/12/94   LTV  LEG-0142  PROGRAMA ORIGINAL - UTILIDAD DE     LEG-0142
000400**                            ALTA MANUAL, UN UNICO REGISTRO      LEG-0142
000410**                            TECLEADO POR EJECUCION, SIN         LEG-0142
000420**                            FICHERO DE PETICIONES. SUSTITUIA    LEG-0142
000430**                            AL ALTA POR PAPEL DE TARJETAS.      LEG-0142
000440**  06/21/96   LTV  LEG-0205  REESCRITO COMO PROCESO BATCH        LEG-0205
000450**                            COMPLETO SOBRE NEW-ACCOUNT-         LEG-0205
000460**                            REQUEST-FILE - YA NO SE TECLEA      LEG-0205
000470**                            UN REGISTRO A LA VEZ, SE PROCESA    LEG-0205
000480**                            TODO EL LOTE DE PETICIONES DEL      LEG-0205
000490**                            DIA EN UNA SOLA CORRIDA.            LEG-0205
000500**  09/09/98   CDS  LEG-0290  YEAR 2000 - FECHA DE ALTA Y DE      LEG-0290
000510**                            ULTIMO MANTENIMIENTO PASADAS A      LEG-0290
000520**                            CCYYMMDD.                           LEG-0290
000530**  01/10/00   CDS  LEG-0312  Y2K - CONFIRMADO SOBRE LA PRIMERA   LEG-0312
000540**                            CORRIDA DE ALTAS DEL EJERCICIO QUE  LEG-0312
000550**                            WS-RUN-DATE-NUM Y LOS CAMPOS DE     LEG-0312
000560**                            FECHA DE USERM/WALLETM SIGUEN       LEG-0312
000570**                            CCYYMMDD SIN AJUSTES.               LEG-0312
000580****************************************************************
000590  ENVIRONMENT DIVISION.
000600  CONFIGURATION SECTION.
000610  SPECIAL-NAMES.
000620      C01 IS TOP-OF-FORM.
000630
000640  INPUT-OUTPUT SECTION.
000650**    CUATRO FICHEROS: EL PARM CARD DE LA CORRIDA, EL FICHERO
000660**    DE PETICIONES DE ALTA DEL DIA Y LOS DOS MAESTROS QUE
000670**    ESTE PROGRAMA ALIMENTA.
000680  FILE-CONTROL.
000690**    TARJETA DE PARAMETROS - UN UNICO REGISTRO CON LA FECHA DE
000700**    PROCESO DEL LOTE, IGUAL QUE LA LEEN WOPEN1 Y WPOST1.
000710      SELECT RUN-PARM-FILE ASSIGN TO PARMCARD
000720      ORGANIZATION IS LINE SEQUENTIAL
000730      FILE STATUS IS FSC.
000740
000750**    UNA PETICION DE ALTA POR REGISTRO, GENERADA POR EL CANAL
000760**    DE REGISTRO DE USUARIOS (FUERA DEL ALCANCE DE ESTA
000770**    CADENA BATCH).
000780      SELECT NEW-ACCOUNT-REQUEST-FILE ASSIGN TO NEWACCT
000790      ORGANIZATION IS LINE SEQUENTIAL
000800      FILE STATUS IS FSN.
000810
000820**    MAESTRO DE USUARIOS - ESTE PROGRAMA ES EL UNICO PUNTO DE
000830**    LA CADENA QUE ESCRIBE (WRITE) SOBRE ESTE FICHERO; WPOST1/
000840**    WPOST2/WPOST3 SOLO LO USARIAN PARA CONSULTA SI ALGUN DIA
000850**    NECESITAN VALIDAR EL ESTADO DEL USUARIO, COSA QUE HOY NO
000860**    HACEN.
000870      SELECT USER-MASTER-FILE ASSIGN TO DISK
000880      ORGANIZATION IS INDEXED
000890      ACCESS MODE IS DYNAMIC
000900      RECORD KEY IS UM-USER-ID
000910      FILE STATUS IS FSU.
000920
000930**    MAESTRO DE BILLETERAS - AQUI SOLO SE ESCRIBEN ALTAS
000940**    NUEVAS (WRITE); WPOST1/WPOST2/WPOST3 LO ABREN EN MODO
000950**    I-O PARA LEER Y REESCRIBIR LAS BILLETERAS YA DADAS DE
000960**    ALTA POR ESTE PROGRAMA.
000970      SELECT WALLET-MASTER-FILE ASSIGN TO DISK
000980      ORGANIZATION IS INDEXED
000990      ACCESS MODE IS DYNAMIC
001000      RECORD KEY IS WM-WALLET-NUMBER
001010      FILE STATUS IS FSW.
001020
001030  DATA DIVISION.
001040  FILE SECTION.
001050  FD RUN-PARM-FILE
001060      LABEL RECORD STANDARD.
001070  01 PARM-REC.
001080      05 PARM-RUN-DATE-NUM          PIC 9(08).
001090**    MODO DE CORRIDA - NO LO CONSULTA ESTE PROGRAMA, SE LEE
001100**    POR COMPATIBILIDAD CON EL LAYOUT DE PARMCARD COMPARTIDO
001110**    POR TODA LA CADENA.
001120      05 PARM-RUN-MODE              PIC X(01).
001130      05 FILLER                     PIC X(71).
001140
001150  FD NEW-ACCOUNT-REQUEST-FILE
001160      LABEL RECORD STANDARD.
001170**    LAYOUT DE LA PETICION DE ALTA TAL COMO LLEGA DEL CANAL DE
001180**    REGISTRO - SIN INDICADOR DE TIPO DE SOLICITUD PORQUE ESTE
001190**    FICHERO SOLO CONTIENE ALTAS, NUNCA OTRO TIPO DE PETICION.
001200  01 NAR-NEW-ACCOUNT-REQUEST.
001210**    IDENTIFICADOR DE USUARIO ASIGNADO POR EL CANAL DE
001220**    REGISTRO, NO POR ESTE PROGRAMA - SE COPIA TAL CUAL A
001230**    UM-USER-ID Y TAMBIEN QUEDA EN WM-USER-ID COMO CLAVE
001240**    FORANEA DE LA BILLETERA HACIA SU USUARIO.
001250      05 NAR-USER-ID                PIC 9(09).
001260      05 NAR-EMAIL-ADDR             PIC X(100).
001270      05 NAR-FIRST-NAME             PIC X(50).
001280      05 NAR-LAST-NAME              PIC X(50).
001290      05 NAR-PHONE-NUM              PIC X(15).
001300**    DIVISA SOLICITADA POR EL USUARIO AL DARSE DE ALTA - SI
001310**    VIENE EN BLANCO, 5000-BUILD-WALLET-RECORD ASUME USD.
001320      05 NAR-CURRENCY-CODE          PIC X(03).
001330      05 FILLER                     PIC X(10).
001340
001350**    LAYOUT COMPLETO DE USUARIO EN USERM - COMPARTIDO CON
001360**    EL RESTO DE LA CADENA POR COPY, NUNCA DUPLICADO.
001370  FD USER-MASTER-FILE
001380      LABEL RECORD STANDARD
001390      VALUE OF FILE-ID IS "USERM.UDB".
001400      COPY USERM.
001410
001420**    LAYOUT COMPLETO DE BILLETERA EN WALLETM - MISMO COPY
001430**    QUE USAN WPOST1 (INDIRECTAMENTE, VIA WPOST2/WPOST3) Y
001440**    WPOST2/WPOST3 DIRECTAMENTE.
001450  FD WALLET-MASTER-FILE
001460      LABEL RECORD STANDARD
001470      VALUE OF FILE-ID IS "WALLETM.UDB".
001480      COPY WALLETM.
001490
001500  WORKING-STORAGE SECTION.
001510**    ESTADOS DE FICHERO, UNO POR CADA SELECT DE ARRIBA, EN EL
001520**    MISMO ORDEN.
001530  77 FSC                           PIC X(02).
001540  77 FSN                           PIC X(02).
001550  77 FSU                           PIC X(02).
001560  77 FSW                           PIC X(02).
001570
001580**    TEXTO LIBRE PARA EL DISPLAY DE 9999-FATAL-ERROR - INDICA
001590**    QUE OPERACION SOBRE QUE FICHERO PROVOCO EL ABORTO.
001600  01 CHECKERR                      PIC X(24).
001610
001620**    NUMERO DE ALTAS PROCESADAS EN LA CORRIDA, MOSTRADO EN
001630**    9000-END-OF-JOB.
001640  01 WS-ACCOUNT-COUNT              PIC 9(07) COMP VALUE 0.
001650**    CONTADOR SECUENCIAL DE LA CORRIDA, BASE DE LA PARTE
001660**    HEXADECIMAL DEL NUMERO DE BILLETERA GENERADO.
001670  01 WS-ACCT-SEQ-NUM               PIC 9(08) COMP VALUE 0.
001680
001690**    FECHA DE PROCESO DEL LOTE, LEIDA DEL PARM CARD EN
001700**    1000-OPEN-FILES Y USADA COMO FECHA DE ALTA DE TODOS LOS
001710**    USUARIOS Y BILLETERAS DE ESTA CORRIDA.
001720  01 WS-RUN-DATE-NUM                PIC 9(08).
001730**    DESGLOSE CCYY/MM/DD - DECLARADO POR SIMETRIA CON EL
001740**    RESTO DE LA CADENA, AUNQUE ESTE PROGRAMA NO IMPRIME
001750**    NINGUNA FECHA CON SEPARADORES Y SOLO USA EL CAMPO
001760**    COMPLETO WS-RUN-DATE-NUM.
001770  01 WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-NUM.
001780      05 WS-RUN-CCYY               PIC 9(04).
001790      05 WS-RUN-MM                 PIC 9(02).
001800      05 WS-RUN-DD                 PIC 9(02).
001810
001820**    FECHA Y HORA DEL RELOJ DEL SISTEMA AL ARRANCAR LA
001830**    CORRIDA - SOLO SE USA LA PARTE DE HORA (VIA EL REDEFINES
001840**    DE ABAJO) PARA SELLAR LA HORA DE MANTENIMIENTO Y PARA
001850**    CONSTRUIR EL NUMERO DE BILLETERA.
001860  01 WS-CAMPOS-FECHA-HORA.
001870      05 WS-CFH-CCYY               PIC 9(04).
001880      05 WS-CFH-MM                 PIC 9(02).
001890      05 WS-CFH-DD                 PIC 9(02).
001900      05 WS-CFH-HORAS              PIC 9(02).
001910      05 WS-CFH-MINUTOS            PIC 9(02).
001920      05 WS-CFH-SEGUNDOS           PIC 9(02).
001930      05 WS-CFH-CENTESIMAS         PIC 9(02).
001940      05 WS-CFH-DIF-GMT            PIC S9(04).
001950**    VISTA DE SEIS DIGITOS HHMMSS SOBRE EL MISMO BLOQUE DE
001960**    ARRIBA - ES LO UNICO QUE SE USA DE FUNCTION CURRENT-DATE
001970**    EN ESTE PROGRAMA.
001980  01 WS-CURR-HHMMSS-GRP REDEFINES WS-CAMPOS-FECHA-HORA.
001990      05 FILLER                    PIC X(08).
002000      05 WS-CURR-HHMMSS            PIC 9(06).
002010      05 FILLER                    PIC X(06).
002020
002030**    TABLA DE CONVERSION DECIMAL A HEXADECIMAL - EL SUBINDICE
002040**    EN WS-HEX-DIGIT ES EL VALOR DEL NIBBLE MAS 1 (COBOL
002050**    INDEXA DESDE 1, NO DESDE 0).
002060  01 WS-HEX-DIGITS                 PIC X(16) VALUE
002070      "0123456789ABCDEF".
002080  01 WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGITS.
002090      05 WS-HEX-DIGIT               PIC X(01) OCCURS 16 TIMES.
002100
002110**    AREA DE TRABAJO DE 4000-BUILD-WALLET-NUMBER - EL
002120**    CONTADOR SECUENCIAL SE VA DIVIDIENDO ENTRE 16 NIBBLE A
002130**    NIBBLE HASTA AGOTAR LOS 8 DIGITOS DE WS-GENERATED-HEX.
002140  01 WS-HEX-WORK-GROUP.
002150      05 WS-HEX-WORK-NUM            PIC 9(08) COMP.
002160      05 WS-HEX-NIBBLE              PIC 9(02) COMP.
002170      05 WS-HEX-SUBSCRIPT           PIC 9(02) COMP.
002180      05 WS-HEX-POSITION            PIC 9(02) COMP.
002190      05 WS-GENERATED-HEX           PIC X(08).
002200
002210**    NUMERO DE BILLETERA GENERADO - PREFIJO FIJO "WAL", LA
002220**    HORA DE PROCESO (HHMMSS) Y LOS 8 DIGITOS HEXADECIMALES
002230**    DE ARRIBA. LAS TRES PARTES JUNTAS SE MUEVEN A
002240**    WM-WALLET-NUMBER EN 5000-BUILD-WALLET-RECORD.
002250  01 WS-GENERATED-WALLET-NUMBER.
002260**    PREFIJO FIJO - DISTINGUE A SIMPLE VISTA UNA BILLETERA
002270**    DIGITAL DE CUALQUIER OTRO TIPO DE NUMERO DE CUENTA DEL
002280**    BANCO EN INFORMES E IMPRESIONES DE EXTRACTO.
002290      05 WS-GWN-PREFIX              PIC X(03) VALUE "WAL".
002300      05 WS-GWN-TIME-PART           PIC 9(06).
002310      05 WS-GWN-HEX-PART            PIC X(08).
002320
002330  PROCEDURE DIVISION.
002340  1000-OPEN-FILES.
002350**  09/12/94 LTV LEG-0142 - ABRE LOS FICHEROS DE LA CORRIDA DE
002360**  ALTAS Y TOMA LA FECHA DE PROCESO DEL PARM FILE.
002370**  06/21/96 LTV LEG-0205 - ANADIDO EL OPEN DE NEW-ACCOUNT-
002380**  REQUEST-FILE AL REESCRIBIR EL PROGRAMA COMO PROCESO BATCH
002390**  SOBRE UN FICHERO DE PETICIONES EN LUGAR DE UN UNICO
002400**  REGISTRO TECLEADO.
002410      OPEN INPUT RUN-PARM-FILE.
002420      IF FSC NOT = "00"
002430          MOVE "F PARMCARD" TO CHECKERR
002440          GO TO 9999-FATAL-ERROR
002450      END-IF.
002460      READ RUN-PARM-FILE
002470          AT END
002480              MOVE "NO HAY PARM" TO CHECKERR
002490              GO TO 9999-FATAL-ERROR
002500      END-READ.
002510      MOVE PARM-RUN-DATE-NUM TO WS-RUN-DATE-NUM.
002520      CLOSE RUN-PARM-FILE.
002530
002540**    SE CAPTURA LA HORA UNA SOLA VEZ AL ARRANCAR, NO POR CADA
002550**    PETICION - TODAS LAS BILLETERAS DE ESTA CORRIDA COMPARTEN
002560**    LA MISMA PARTE HHMMSS EN SU NUMERO GENERADO, LA PARTE
002570**    HEXADECIMAL DEL CONTADOR ES LA QUE LAS DISTINGUE.
002580      MOVE FUNCTION CURRENT-DATE TO WS-CAMPOS-FECHA-HORA.
002590
002600      OPEN INPUT NEW-ACCOUNT-REQUEST-FILE.
002610      IF FSN NOT = "00"
002620          MOVE "F NEWACCT" TO CHECKERR
002630          GO TO 9999-FATAL-ERROR
002640      END-IF.
002650
002660      OPEN I-O USER-MASTER-FILE.
002670      IF FSU NOT = "00"
002680          MOVE "F USERM" TO CHECKERR
002690          GO TO 9999-FATAL-ERROR
002700      END-IF.
002710
002720      OPEN I-O WALLET-MASTER-FILE.
002730      IF FSW NOT = "00"
002740          MOVE "F WALLETM" TO CHECKERR
002750          GO TO 9999-FATAL-ERROR
002760      END-IF.
002770
002780  2000-PROCESS-REQUEST.
002790**  06/21/96 LTV LEG-0205 - BUCLE PRINCIPAL DE ALTAS, AÑADIDO
002800**  AL REESCRIBIR EL PROGRAMA COMO PROCESO BATCH - LEE UNA
002810**  PETICION, CONSTRUYE LOS DOS REGISTROS Y LOS ESCRIBE, HASTA
002820**  AGOTAR EL FICHERO DE PETICIONES.
002830  2010-READ-NEXT-REQUEST.
002840      READ NEW-ACCOUNT-REQUEST-FILE
002850          AT END GO TO 2090-REQUEST-DONE
002860      END-READ.
002870
002880      PERFORM 3000-BUILD-USER-RECORD THRU 3000-EXIT.
002890      PERFORM 4000-BUILD-WALLET-NUMBER THRU 4000-EXIT.
002900      PERFORM 5000-BUILD-WALLET-RECORD THRU 5000-EXIT.
002910
002920**    NO HAY VALIDACION DE DUPLICADOS ANTES DEL WRITE - SI EL
002930**    USUARIO YA EXISTE EN EL MAESTRO, LA CLAVE DUPLICADA
002940**    DETIENE LA CORRIDA ENTERA EN LUGAR DE SALTAR LA PETICION,
002950**    PORQUE UN ALTA DUPLICADA SE CONSIDERA UN ERROR DE DISEÑO
002960**    DEL CANAL DE REGISTRO, NO UN RECHAZO DE NEGOCIO NORMAL.
002970      WRITE UM-USER-MASTER-RECORD INVALID KEY
002980          MOVE "UM DUP KEY" TO CHECKERR
002990          GO TO 9999-FATAL-ERROR
003000      END-WRITE.
003010
003020      WRITE WM-WALLET-MASTER-RECORD INVALID KEY
003030          MOVE "WM DUP KEY" TO CHECKERR
003040          GO TO 9999-FATAL-ERROR
003050      END-WRITE.
003060
003070      ADD 1 TO WS-ACCOUNT-COUNT.
003080      GO TO 2010-READ-NEXT-REQUEST.
003090
003100  2090-REQUEST-DONE.
003110**    LOS TRES FICHEROS ABIERTOS EN 1000-OPEN-FILES (SALVO EL
003120**    PARM CARD, QUE YA SE CERRO ALLI MISMO) SE CIERRAN AQUI,
003130**    UNA SOLA VEZ, AL AGOTAR EL FICHERO DE PETICIONES.
003140      CLOSE NEW-ACCOUNT-REQUEST-FILE.
003150      CLOSE USER-MASTER-FILE.
003160      CLOSE WALLET-MASTER-FILE.
003170      GO TO 9000-END-OF-JOB.
003180
003190  3000-BUILD-USER-RECORD.
003200**  09/12/94 LTV LEG-0142 - REGLA DE NEGOCIO 10 (PARTE USUARIO):
003210**  COPIA LOS DATOS DE LA PETICION Y FIJA EL ESTADO INICIAL.
003220**  EL REGISTRO SIEMPRE NACE "ACTIVE", NO HAY FLUJO DE
003230**  APROBACION NI DE ALTA PENDIENTE EN ESTA CADENA.
003240**    LOS CUATRO CAMPOS DE CONTACTO SE COPIAN TAL CUAL, SIN
003250**    VALIDACION DE FORMATO - SE ASUME QUE EL CANAL DE
003260**    REGISTRO YA LOS VALIDO ANTES DE ESCRIBIR LA PETICION.
003270      MOVE NAR-USER-ID TO UM-USER-ID.
003280      MOVE NAR-EMAIL-ADDR TO UM-EMAIL-ADDR.
003290      MOVE NAR-FIRST-NAME TO UM-FIRST-NAME.
003300      MOVE NAR-LAST-NAME TO UM-LAST-NAME.
003310      MOVE NAR-PHONE-NUM TO UM-PHONE-NUM.
003320      MOVE "ACTIVE" TO UM-USER-STATUS.
003330**    FECHA DE ALTA Y DE ULTIMO MANTENIMIENTO COINCIDEN AL
003340**    NACER EL REGISTRO - SOLO DIVERGEN CUANDO UN PROCESO DE
003350**    MANTENIMIENTO POSTERIOR (FUERA DE ESTA CADENA) TOQUE EL
003360**    REGISTRO.
003370      MOVE WS-RUN-DATE-NUM TO UM-REGISTERED-DATE-NUM.
003380      MOVE WS-RUN-DATE-NUM TO UM-LAST-MAINT-DATE-NUM.
003390      MOVE WS-CURR-HHMMSS TO UM-LAST-MAINT-TIME-NUM.
003400      MOVE "WOPEN1" TO UM-MAINT-USER-ID.
003410      MOVE "A" TO UM-RECORD-STATUS-CODE.
003420  3000-EXIT.
003430      EXIT.
003440
003450  4000-BUILD-WALLET-NUMBER.
003460**  09/12/94 LTV LEG-0142 - GENERA UN NUMERO DE BILLETERA UNICO:
003470**  PREFIJO "WAL" + HHMMSS DE PROCESO + 8 DIGITOS HEXADECIMALES
003480**  DERIVADOS DE UN CONTADOR SECUENCIAL DE LA CORRIDA. EN LA
003490**  VERSION ORIGINAL DE UN SOLO REGISTRO POR EJECUCION, EL
003500**  CONTADOR SIEMPRE VALIA 1 - DESDE LA REESCRITURA DE 1996
003510**  AVANZA UNA UNIDAD POR CADA PETICION DEL LOTE.
003520      ADD 1 TO WS-ACCT-SEQ-NUM.
003530      MOVE WS-CURR-HHMMSS TO WS-GWN-TIME-PART.
003540      MOVE WS-ACCT-SEQ-NUM TO WS-HEX-WORK-NUM.
003550      MOVE SPACES TO WS-GENERATED-HEX.
003560      MOVE 8 TO WS-HEX-POSITION.
003570
003580**    CONVIERTE WS-HEX-WORK-NUM A HEXADECIMAL, UN NIBBLE CADA
003590**    VEZ, DE DERECHA A IZQUIERDA (POR ESO WS-HEX-POSITION
003600**    EMPIEZA EN 8 Y DECRECE) - TERMINA CUANDO SE RELLENAN
003610**    LOS 8 DIGITOS, NO CUANDO EL COCIENTE LLEGA A CERO, ASI
003620**    QUE SIEMPRE DEVUELVE LOS 8 DIGITOS CON CEROS A LA
003630**    IZQUIERDA SI HACEN FALTA.
003640  4010-NEXT-NIBBLE.
003650**    EL RESTO DE LA DIVISION (0-15) ES EL VALOR DEL NIBBLE;
003660**    SUMARLE 1 LO CONVIERTE EN UN SUBINDICE VALIDO DE
003670**    WS-HEX-DIGIT (1-16).
003680      DIVIDE WS-HEX-WORK-NUM BY 16 GIVING WS-HEX-WORK-NUM
003690          REMAINDER WS-HEX-NIBBLE.
003700      ADD 1 WS-HEX-NIBBLE GIVING WS-HEX-SUBSCRIPT.
003710      MOVE WS-HEX-DIGIT (WS-HEX-SUBSCRIPT)
003720          TO WS-GENERATED-HEX (WS-HEX-POSITION:1).
003730      SUBTRACT 1 FROM WS-HEX-POSITION.
003740      IF WS-HEX-POSITION > 0
003750          GO TO 4010-NEXT-NIBBLE
003760      END-IF.
003770
003780**    LAS TRES PARTES (PREFIJO, HORA Y HEXADECIMAL) SE UNEN
003790**    AQUI EN WS-GENERATED-WALLET-NUMBER, LISTAS PARA QUE
003800**    5000-BUILD-WALLET-RECORD LAS MUEVA A WM-WALLET-NUMBER.
003810      MOVE WS-GENERATED-HEX TO WS-GWN-HEX-PART.
003820  4000-EXIT.
003830      EXIT.
003840
003850  5000-BUILD-WALLET-RECORD.
003860**  09/12/94 LTV LEG-0142 - REGLA DE NEGOCIO 10 (PARTE
003870**  BILLETERA): SALDO CERO, DIVISA USD, ESTADO ACTIVO Y LOS
003880**  LIMITES ESTANDAR DE ALTA.
003890      MOVE WS-GENERATED-WALLET-NUMBER TO WM-WALLET-NUMBER.
003900      MOVE NAR-USER-ID TO WM-USER-ID.
003910      MOVE 0 TO WM-BALANCE.
003920**    DIVISA POR DEFECTO USD SI LA PETICION LLEGA SIN RELLENAR
003930**    ESTE CAMPO - EL CANAL DE REGISTRO NO LO HACE OBLIGATORIO.
003940      IF NAR-CURRENCY-CODE = SPACES
003950          MOVE "USD" TO WM-CURRENCY-CODE
003960      ELSE
003970          MOVE NAR-CURRENCY-CODE TO WM-CURRENCY-CODE
003980      END-IF.
003990      MOVE "ACTIVE" TO WM-WALLET-STATUS.
004000**    LIMITES ESTANDAR DE ALTA - IGUALES PARA TODAS LAS
004010**    BILLETERAS NUEVAS, SIN DISTINCION POR TIPO DE CLIENTE.
004020**    UN OPERADOR PUEDE AJUSTARLOS MAS TARDE POR MANTENIMIENTO
004030**    DE BILLETERA, FUERA DEL ALCANCE DE ESTA CADENA. NINGUNO
004040**    DE LOS DOS SE DEJA A CERO - UN TOPE A CERO SIGNIFICARIA
004050**    "SIN TOPE" SEGUN LA CORRECCION DE WPOST2/WPOST3, Y ESO
004060**    NO ES LA INTENCION DE UNA BILLETERA RECIEN ABIERTA.
004070      MOVE 10000.00 TO WM-DAILY-LIMIT-AMT.
004080      MOVE 5000.00 TO WM-TXN-LIMIT-AMT.
004090      MOVE 0 TO WM-TOTAL-DAILY-SPENT.
004100      MOVE 0 TO WM-TOTAL-MONTHLY-SPENT.
004110      MOVE WS-RUN-DATE-NUM TO WM-OPEN-DATE-NUM.
004120      MOVE WS-RUN-DATE-NUM TO WM-LAST-MAINT-DATE-NUM.
004130      MOVE WS-CURR-HHMMSS TO WM-LAST-MAINT-TIME-NUM.
004140**    LA FECHA DE ALTA TAMBIEN SIRVE COMO PRIMERA FECHA DE
004150**    REINICIO DE ACUMULADOS - EL PROCESO DE REINICIO DIARIO
004160**    (FUERA DE ESTA CADENA) LA COMPARA CONTRA LA FECHA DE
004170**    CORRIDA PARA DECIDIR SI TOCA REINICIAR.
004180      MOVE WS-RUN-DATE-NUM TO WM-LAST-RESET-DATE-NUM.
004190      MOVE "WOPEN1" TO WM-MAINT-USER-ID.
004200      MOVE "0000" TO WM-BRANCH-CODE.
004210      MOVE "A" TO WM-RECORD-STATUS-CODE.
004220  5000-EXIT.
004230      EXIT.
004240
004250  9000-END-OF-JOB.
004260**    UNICA LINEA DE TRAZA DE FIN DE CORRIDA - SOLO EL TOTAL
004270**    DE ALTAS, NO HAY CONTADOR DE RECHAZO PORQUE ESTE
004280**    PROGRAMA NO APLICA NINGUNA REGLA QUE PUEDA RECHAZAR UNA
004290**    PETICION DE ALTA.
004300      DISPLAY "WOPEN1 - FIN DE CORRIDA - ALTAS " WS-ACCOUNT-COUNT.
004310      STOP RUN.
004320
004330  9999-FATAL-ERROR.
004340**    ERROR DE E/S O CLAVE DUPLICADA - SE DETIENE TODA LA
004350**    CORRIDA, NO SOLO LA PETICION EN CURSO.
004360      DISPLAY "WOPEN1 - ERROR FATAL " CHECKERR.
004370      DISPLAY "FSC=" FSC " FSN=" FSN " FSU=" FSU " FSW=" FSW.
004380      STOP RUN.
