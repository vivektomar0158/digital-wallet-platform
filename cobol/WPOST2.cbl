000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. WPOST2.
000120  AUTHOR. R PEREZ QUERO.
000130  INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140  DATE-WRITTEN. 02/06/1994.
000150  DATE-COMPILED.
000160  SECURITY. USO INTERNO UNIZARBANK - NO DISTRIBUIR.
000170****************************************************************
000180**  WPOST2  -  LIQUIDACION DE DEPOSITOS Y RETIROS SOBRE
000190**  BILLETERA DIGITAL, SEGUN EL PROCEDIMIENTO DE OPERACIONES
000200**  DE BILLETERA DE UNIZARBANK.  RECIBE UNA SOLICITUD DE
000202**  WPOST1, VALIDA LAS REGLAS DE NEGOCIO, ACTUALIZA EL SALDO
000204**  Y LOS ACUMULADORES DE GASTO DE LA BILLETERA Y ESCRIBE EL
000206**  ASIENTO EN EL DIARIO DE TRANSACCIONES
000208**  (TRANSACTION-JOURNAL-FILE).
000240**
000250**  ESTE PROGRAMA SOLO CONOCE UNA BILLETERA POR LLAMADA - EL
000260**  CASO DE DOS BILLETERAS (TRANSFERENCIA) LO RESUELVE WPOST3,
000270**  QUE COMPARTE LAS MISMAS REGLAS DE EDICION PERO LAS APLICA
000280**  DOS VECES (UNA POR LADO DEL MOVIMIENTO).
000290****************************************************************
000300**  MANTENIMIENTO
000310**  FECHA      POR  PETICION  DESCRIPCION
000320**  ---------  ---  --------  -------------------------------
000330**  02/06/94   RPQ  LEG-0133  PROGRAMA ORIGINAL, REEMPLAZA A      LEG-0133
000340**                            BANK4/BANK5 (RETIRO Y DEPOSITO      LEG-0133
000350**                            POR CAJERO).                        LEG-0133
000360**  11/02/93   RPQ  LEG-0118  ANADIDA VALIDACION DE LIMITE        LEG-0118
000370**                            DIARIO Y POR TRANSACCION.           LEG-0118
000380**  06/21/96   LTV  LEG-0205  ANADIDA ESCRITURA DEL DIARIO DE     LEG-0205
000390**                            TRANSACCIONES PARA RECONCILIAR.     LEG-0205
000400**  09/09/98   CDS  LEG-0290  YEAR 2000 - SIN CAMBIOS, LAS        LEG-0290
000410**                            FECHAS DE BILLETERA YA SON          LEG-0290
000420**                            CCYYMMDD DESDE WALLETM.             LEG-0290
000430**  06/04/01   MRS  LEG-0339  CORREGIDO 2400-EDIT-TXN-LIMIT Y     LEG-0339
000440**                            2500-EDIT-DAILY-LIMIT: UN LIMITE    LEG-0339
000450**                            A CERO (BILLETERA SIN TOPE          LEG-0339
000460**                            ASIGNADO) RECHAZABA CUALQUIER       LEG-0339
000470**                            IMPORTE POSITIVO EN LUGAR DE NO     LEG-0339
000480**                            APLICAR TOPE ALGUNO. DETECTADO EN   LEG-0339
000490**                            REVISION DE RECLAMACIONES DE        LEG-0339
000500**                            USUARIOS NUEVOS.                    LEG-0339
000510****************************************************************
000520**    C01 SE DECLARA POR CONVENCION DE LA CASA AUNQUE ESTE
000530**    PROGRAMA NO IMPRIME NADA - SOLO WPOST4 LO USA DE VERDAD.
000540  ENVIRONMENT DIVISION.
000550  CONFIGURATION SECTION.
000560  SPECIAL-NAMES.
000570      C01 IS TOP-OF-FORM.
000580
000590  INPUT-OUTPUT SECTION.
000600**    DOS FICHEROS SOLAMENTE - ESTE PROGRAMA NO LEE NINGUN
000610**    FICHERO DE SOLICITUDES, LA SOLICITUD LE LLEGA YA EN
000620**    MEMORIA COMO PARAMETRO DE LA LLAMADA DESDE WPOST1.
000630  FILE-CONTROL.
000640**    MISMO MAESTRO DE BILLETERAS QUE WPOST1 Y WPOST3 - ESTE
000650**    PROGRAMA LO ABRE Y LO CIERRA EN CADA LLAMADA, NUNCA LO
000660**    DEJA ABIERTO ENTRE SOLICITUDES.
000670      SELECT WALLET-MASTER-FILE ASSIGN TO DISK
000680      ORGANIZATION IS INDEXED
000690      ACCESS MODE IS DYNAMIC
000700      RECORD KEY IS WM-WALLET-NUMBER
000710      FILE STATUS IS FSW.
000720
000730**    DIARIO DE TRANSACCIONES - SECUENCIAL, SE ABRE EN MODO
000740**    EXTEND PARA AÑADIR AL FINAL SIN RELEER LO YA ESCRITO.
000750      SELECT TRANSACTION-JOURNAL-FILE ASSIGN TO TRANJRNL
000760      ORGANIZATION IS LINE SEQUENTIAL
000770      FILE STATUS IS FSJ.
000780
000790  DATA DIVISION.
000800  FILE SECTION.
000810**    LA COPY TRAE EL LAYOUT COMPLETO DE WM-WALLET-MASTER-RECORD
000820**    TAL CUAL LO DECLARA WALLETM.CPY - NINGUN CAMPO SE RENOMBRA
000830**    AQUI PORQUE SOLO HAY UNA BILLETERA EN JUEGO EN ESTE
000840**    PROGRAMA (A DIFERENCIA DE WPOST3, QUE NECESITA DOS
000850**    COPIAS CON PREFIJO DISTINTO).
000860  FD WALLET-MASTER-FILE
000870      LABEL RECORD STANDARD
000880      VALUE OF FILE-ID IS "WALLETM.UDB".
000890      COPY WALLETM.
000900
000910  FD TRANSACTION-JOURNAL-FILE
000920      LABEL RECORD STANDARD.
000930      COPY TXNJRNL.
000940
000950  WORKING-STORAGE SECTION.
000960**    CODIGOS DE ESTADO DE FICHERO, UNO POR SELECT DE ARRIBA.
000970  77 FSW                           PIC X(02).
000980  77 FSJ                           PIC X(02).
000990
001000**    TEXTO DEL ULTIMO ERROR DE E/S, MOSTRADO EN
001010**    9999-FATAL-ERROR JUNTO CON LOS DOS CODIGOS DE ESTADO.
001020  01 CHECKERR                      PIC X(24).
001030
001040**    NUMERADOR DE REFERENCIA DE ASIENTO - SE REINICIA A CERO
001050**    CADA VEZ QUE SE CARGA EL PROGRAMA (UNA INVOCACION POR
001060**    SOLICITUD), ASI QUE SOLO ES UNICO DENTRO DE UNA MISMA
001070**    LLAMADA; LA UNICIDAD REAL DEL ASIENTO LA DA LA COMBINACION
001080**    DE FECHA, HORA Y ESTE NUMERO.
001090**    NUEVE DIGITOS ES MAS DE LO QUE NINGUNA CORRIDA REAL VA A
001100**    NECESITAR - EL ANCHO SE HEREDA DE LOS CONTADORES DE
001110**    WPOST1 POR CONSISTENCIA DE ESTILO, NO POR VOLUMEN REAL.
001120  01 WS-SEQ-COUNTER                PIC 9(09) COMP VALUE 0.
001130
001140**    PREFIJO DE REFERENCIA SEGUN EL SENTIDO DEL MOVIMIENTO -
001150**    TABLA DE DOS ENTRADAS EN VEZ DE UN IF PORQUE ASI SE PUEDE
001160**    AMPLIAR A UN TERCER TIPO SIN TOCAR LA LOGICA DE 4000.
001170  01 WS-REF-PREFIX-TABLE.
001180**    ENTRADA 1 = DEPOSITO, ENTRADA 2 = RETIRO - EL ORDEN
001190**    IMPORTA, ES EL MISMO QUE USA EL IF DE 4000-WRITE-JOURNAL
001200**    PARA ELEGIR WS-REF-PREFIX (1) O (2).
001210      05 FILLER PIC X(03) VALUE "DEP".
001220      05 FILLER PIC X(03) VALUE "WDL".
001230  01 WS-REF-PREFIX-TABLE-R REDEFINES WS-REF-PREFIX-TABLE.
001240      05 WS-REF-PREFIX OCCURS 2 TIMES PIC X(03).
001250
001260**    UN SWITCH POR REGLA DE NEGOCIO - CADA PARRAFO 2NNN-EDIT
001270**    PONE EL SUYO A "N" SI LA SOLICITUD NO PASA ESA REGLA, Y
001280**    1000-POST-MOVEMENT DECIDE SI SIGUE O VA A 9000-REJECT.
001290  01 WS-EDIT-SWITCHES.
001300      05 WS-AMOUNT-OK-SW           PIC X(01) VALUE "Y".
001310          88 WS-AMOUNT-IS-OK       VALUE "Y".
001320      05 WS-STATUS-OK-SW           PIC X(01) VALUE "Y".
001330          88 WS-STATUS-IS-OK       VALUE "Y".
001340      05 WS-BALANCE-OK-SW          PIC X(01) VALUE "Y".
001350          88 WS-BALANCE-IS-OK      VALUE "Y".
001360      05 WS-TXNLIMIT-OK-SW         PIC X(01) VALUE "Y".
001370          88 WS-TXNLIMIT-IS-OK     VALUE "Y".
001380      05 WS-DAYLIMIT-OK-SW         PIC X(01) VALUE "Y".
001390          88 WS-DAYLIMIT-IS-OK     VALUE "Y".
001400**    VISTA DE BLOQUE DE LOS CINCO SWITCHES - NO SE USA HOY EN
001410**    NINGUN PARRAFO, SE MANTIENE POR SI UNA FUTURA RUTINA DE
001420**    DIAGNOSTICO QUIERE VOLCARLOS DE UNA VEZ.
001430  01 WS-EDIT-SWITCHES-R REDEFINES WS-EDIT-SWITCHES.
001440      05 WS-EDIT-SWITCHES-ALL      PIC X(05).
001450
001460**    FECHA/HORA DEL SISTEMA, CAPTURADA UNA SOLA VEZ POR
001470**    LLAMADA EN 3200-UPDATE-WALLET (O EN 9000-REJECT SI LA
001480**    SOLICITUD NO LLEGA A ACTUALIZAR LA BILLETERA) Y REUSADA
001490**    EN 4000-WRITE-JOURNAL PARA QUE EL SELLO DE LA BILLETERA
001500**    Y EL DEL ASIENTO DEL DIARIO COINCIDAN EXACTAMENTE.
001510  01 WS-CURRENT-DATE-FIELDS.
001520**    FUNCTION CURRENT-DATE DEVUELVE 21 BYTES - SOLO LOS
001530**    PRIMEROS 14 (FECHA Y HORA) INTERESAN AQUI, EL RESTO SE
001540**    ABSORBE EN EL FILLER DE RELLENO DE ABAJO.
001550      05 WS-CURRENT-DATE           PIC 9(08).
001560      05 WS-CURRENT-TIME           PIC 9(06).
001570      05 FILLER                    PIC X(108).
001580**    SEGUNDA VISTA DEL MISMO GRUPO, DESGLOSADA POR SI ALGUN
001590**    PARRAFO FUTURO NECESITA EL AÑO O EL MES POR SEPARADO -
001600**    HOY NINGUN PARRAFO DE ESTE PROGRAMA LA USA.
001610  01 WS-CURRENT-DATE-GRP REDEFINES WS-CURRENT-DATE-FIELDS.
001620      05 WS-CD-CCYY                PIC 9(04).
001630      05 WS-CD-MM                  PIC 9(02).
001640      05 WS-CD-DD                  PIC 9(02).
001650      05 FILLER                    PIC X(114).
001660
001670  LINKAGE SECTION.
001680**    MISMO LAYOUT QUE TQ-TRANSACTION-REQUEST, RENOMBRADO A
001690**    LK- PORQUE VIVE EN LINKAGE SECTION Y NO EN UN FD.
001700      COPY TXNREQ REPLACING ==TQ-== BY ==LK-==.
001710**    DEVUELTO A WPOST1 PARA QUE ACTUALICE SUS CONTADORES Y
001720**    TOTALES DE CONTROL - ESTE PROGRAMA NUNCA LLAMA A WPOST4
001730**    DIRECTAMENTE, SOLO INFORMA DEL RESULTADO A SU LLAMADOR.
001740  01 LK-POSTING-RESULT              PIC X(10).
001750      88 LK-RESULT-COMPLETED        VALUE "COMPLETED".
001760      88 LK-RESULT-FAILED           VALUE "FAILED".
001770**    TEXTO LIBRE CON EL MOTIVO DE RECHAZO - VACIO CUANDO
001780**    LK-RESULT-COMPLETED, RELLENO POR EL PARRAFO 2NNN-EDIT QUE
001790**    DETECTO EL PROBLEMA.
001800  01 LK-FAILURE-REASON              PIC X(60).
001810
001820**    LOS TRES GRUPOS DE PARAMETRO, EN EL MISMO ORDEN EN QUE
001830**    WPOST1 LOS PASA EN SU CALL "WPOST2" - VER 2000-PROCESS-
001840**    REQUEST ALLI.
001850  PROCEDURE DIVISION USING LK-TRANSACTION-REQUEST
001860      LK-POSTING-RESULT LK-FAILURE-REASON.
001870  1000-POST-MOVEMENT.
001880**    SE ASUME EXITO AL ENTRAR Y SE DEGRADA A "FAILED" EN
001890**    CUANTO UNA REGLA FALLA - ASI CADA PARRAFO 2NNN-EDIT SOLO
001900**    TIENE QUE TOCAR LK-POSTING-RESULT EN EL CAMINO DE ERROR.
001910      MOVE "COMPLETED" TO LK-POSTING-RESULT.
001920      MOVE SPACES TO LK-FAILURE-REASON.
001930
001940**    CADA PERFORM THRU VA SEGUIDO DE SU PROPIO IF - EL PARRAFO
001950**    2NNN SOLO PONE EL SWITCH, NUNCA SALTA EL POR SU CUENTA, ASI
001960**    QUE EL CAMINO DE RECHAZO SIEMPRE PASA POR AQUI Y NO POR
001970**    DENTRO DEL PARRAFO DE EDICION.
001980      PERFORM 2100-EDIT-AMOUNT THRU 2100-EXIT.
001990      IF NOT WS-AMOUNT-IS-OK
002000          GO TO 9000-REJECT
002010      END-IF.
002020
002030**    EL MAESTRO SE ABRE AQUI, DESPUES DE VALIDAR EL IMPORTE
002040**    PERO ANTES DE BUSCAR LA BILLETERA - NO TIENE SENTIDO
002050**    ABRIR EL FICHERO PARA UNA SOLICITUD QUE YA SE SABE MAL
002060**    FORMADA.
002070      OPEN I-O WALLET-MASTER-FILE.
002080**    UN FSW DISTINTO DE "00" AQUI CASI SIEMPRE QUIERE DECIR
002090**    QUE EL FICHERO ESTA SIENDO REORGANIZADO POR OTRO TRABAJO
002100**    - NO ES UN CASO QUE LE CORRESPONDA RESOLVER A UNA SOLA
002110**    SOLICITUD, ASI QUE SE ABORTA LA LLAMADA COMPLETA.
002120      IF FSW NOT = "00"
002130          MOVE "F WALLETM" TO CHECKERR
002140          GO TO 9999-FATAL-ERROR
002150      END-IF.
002160
002170**    REGLA DE NEGOCIO 7: LA BILLETERA DEBE EXISTIR. LA
002180**    BUSQUEDA ES UNA UNICA READ POR CLAVE, NO HACE FALTA UN
002190**    PARRAFO DE LOOKUP SEPARADO CON UNA SOLA BILLETERA
002200**    IMPLICADA (COMPARESE CON WPOST3, QUE BUSCA DOS).
002210**    LA CLAVE SE MUEVE AL AREA DEL REGISTRO DE FICHERO ANTES
002220**    DE LA LECTURA - ES EL PATRON ESTANDAR DE ESTA SUITE PARA
002230**    UN ACCESO ALEATORIO SOBRE UN FICHERO INDEXADO.
002240      MOVE LK-REQ-WALLET-NUMBER TO WM-WALLET-NUMBER.
002250**    UNA BILLETERA QUE NO EXISTE SE TRATA COMO RECHAZO DE
002260**    NEGOCIO, NO COMO ERROR FATAL - EL CANAL ORIGINADOR PUEDE
002270**    HABER MANDADO UN NUMERO DE BILLETERA MAL TECLEADO.
002280      READ WALLET-MASTER-FILE INVALID KEY
002290          MOVE "WALLET NOT FOUND" TO LK-FAILURE-REASON
002300          MOVE "FAILED" TO LK-POSTING-RESULT
002310          GO TO 9000-REJECT
002320      END-READ.
002330
002340**    ESTA COMPROBACION ES COMUN A DEPOSITO Y RETIRO - UNA
002350**    BILLETERA INACTIVA NO ACEPTA NINGUN MOVIMIENTO EN NINGUN
002360**    SENTIDO.
002370      PERFORM 2200-EDIT-STATUS THRU 2200-EXIT.
002380      IF NOT WS-STATUS-IS-OK
002390          GO TO 9000-REJECT
002400      END-IF.
002410
002420**    LAS REGLAS 3, 4 Y 5 (SALDO, TOPE POR TRANSACCION Y TOPE
002430**    DIARIO) SOLO APLICAN AL RETIRO - UN DEPOSITO NUNCA PUEDE
002440**    DEJAR LA BILLETERA EN NEGATIVO NI CONSUME LIMITE DE GASTO.
002450      IF LK-TYPE-WITHDRAWAL
002460**        LAS TRES COMPROBACIONES SE HACEN EN ORDEN FIJO -
002470**        SALDO PRIMERO, LUEGO TOPE POR TRANSACCION, LUEGO TOPE
002480**        DIARIO - PORQUE ASI ES COMO EL FORMULARIO DE
002490**        RECLAMACION DE UNIZARBANK LISTA LOS MOTIVOS DE
002500**        RECHAZO Y EL PRIMERO QUE FALLA ES EL QUE SE REPORTA.
002510          PERFORM 2300-EDIT-BALANCE THRU 2300-EXIT
002520          IF NOT WS-BALANCE-IS-OK
002530              GO TO 9000-REJECT
002540          END-IF
002550          PERFORM 2400-EDIT-TXN-LIMIT THRU 2400-EXIT
002560          IF NOT WS-TXNLIMIT-IS-OK
002570              GO TO 9000-REJECT
002580          END-IF
002590          PERFORM 2500-EDIT-DAILY-LIMIT THRU 2500-EXIT
002600          IF NOT WS-DAYLIMIT-IS-OK
002610              GO TO 9000-REJECT
002620          END-IF
002630      END-IF.
002640
002650**    LLEGADOS AQUI LA SOLICITUD PASO LAS CINCO REGLAS DE
002660**    EDICION (O LAS DOS QUE APLICAN A UN DEPOSITO) - SOLO
002670**    QUEDA APLICAR EL MOVIMIENTO Y DEJAR CONSTANCIA EN EL
002680**    DIARIO.
002690      PERFORM 3200-UPDATE-WALLET THRU 3200-EXIT.
002700
002710      CLOSE WALLET-MASTER-FILE.
002720
002730      GO TO 4000-WRITE-JOURNAL.
002740
002750  2100-EDIT-AMOUNT.
002760**  11/02/93 RPQ LEG-0118 - REGLA 1: EL IMPORTE DEBE SER
002770**  ESTRICTAMENTE POSITIVO. UN IMPORTE A CERO NO TIENE SENTIDO
002780**  DE NEGOCIO Y UNO NEGATIVO INVERTIRIA EL SENTIDO DEL
002790**  MOVIMIENTO SIN PASAR POR TQ-REQ-TYPE.
002800      MOVE "Y" TO WS-AMOUNT-OK-SW.
002810      IF LK-REQ-AMOUNT NOT > 0
002820          MOVE "N" TO WS-AMOUNT-OK-SW
002830          MOVE "AMOUNT NOT GREATER THAN ZERO" TO LK-FAILURE-REASON
002840          MOVE "FAILED" TO LK-POSTING-RESULT
002850      END-IF.
002860  2100-EXIT.
002870      EXIT.
002880
002890  2200-EDIT-STATUS.
002900**  02/06/94 RPQ LEG-0133 - REGLA 2: LA BILLETERA DEBE ESTAR
002910**  ACTIVA PARA PODER OPERAR. UNA BILLETERA SUSPENDIDA, CERRADA
002920**  O CONGELADA RECHAZA TANTO EL DEPOSITO COMO EL RETIRO - NO
002930**  HAY UN TRATAMIENTO DISTINTO POR ESTADO.
002940      MOVE "Y" TO WS-STATUS-OK-SW.
002950      IF NOT WM-STATUS-ACTIVE
002960          MOVE "N" TO WS-STATUS-OK-SW
002970          MOVE "WALLET IS NOT ACTIVE" TO LK-FAILURE-REASON
002980          MOVE "FAILED" TO LK-POSTING-RESULT
002990      END-IF.
003000  2200-EXIT.
003010      EXIT.
003020
003030  2300-EDIT-BALANCE.
003040**  02/06/94 RPQ LEG-0133 - REGLA 3: EL RETIRO NO PUEDE DEJAR
003050**  EL SALDO EN NEGATIVO. LA COMPARACION ES CONTRA EL SALDO
003060**  ANTES DE APLICAR EL MOVIMIENTO - 3200-UPDATE-WALLET ES EL
003070**  UNICO PARRAFO QUE TOCA WM-BALANCE.
003080      MOVE "Y" TO WS-BALANCE-OK-SW.
003090      IF LK-REQ-AMOUNT > WM-BALANCE
003100          MOVE "N" TO WS-BALANCE-OK-SW
003110          MOVE "INSUFFICIENT BALANCE" TO LK-FAILURE-REASON
003120          MOVE "FAILED" TO LK-POSTING-RESULT
003130      END-IF.
003140  2300-EXIT.
003150      EXIT.
003160
003170  2400-EDIT-TXN-LIMIT.
003180**  11/02/93 RPQ LEG-0118 - REGLA 4: TOPE POR TRANSACCION.
003190**  06/04/01 MRS LEG-0339 - UN WM-TXN-LIMIT-AMT A CERO SIGNIFICA
003200**  QUE LA BILLETERA NO TIENE TOPE POR MOVIMIENTO ASIGNADO, NO
003210**  QUE EL TOPE SEA CERO - LA COMPARACION SOLO SE HACE CUANDO
003220**  EL CAMPO TRAE UN VALOR DISTINTO DE CERO.
003230      MOVE "Y" TO WS-TXNLIMIT-OK-SW.
003240      IF WM-TXN-LIMIT-AMT NOT = 0
003250          AND LK-REQ-AMOUNT > WM-TXN-LIMIT-AMT
003260          MOVE "N" TO WS-TXNLIMIT-OK-SW
003270          MOVE "EXCEEDS PER-TXN LIMIT" TO LK-FAILURE-REASON
003280          MOVE "FAILED" TO LK-POSTING-RESULT
003290      END-IF.
003300  2400-EXIT.
003310      EXIT.
003320
003330  2500-EDIT-DAILY-LIMIT.
003340**  11/02/93 RPQ LEG-0118 - REGLA 5: TOPE DIARIO DE GASTO
003350**  ACUMULADO SOBRE LA BILLETERA.
003360**  06/04/01 MRS LEG-0339 - MISMA CORRECCION QUE EN 2400 DE
003370**  ARRIBA: WM-DAILY-LIMIT-AMT A CERO QUIERE DECIR SIN TOPE
003380**  DIARIO, NO TOPE DIARIO CERO.
003390      MOVE "Y" TO WS-DAYLIMIT-OK-SW.
003400      IF WM-DAILY-LIMIT-AMT NOT = 0
003410          AND WM-TOTAL-DAILY-SPENT + LK-REQ-AMOUNT
003420              > WM-DAILY-LIMIT-AMT
003430          MOVE "N" TO WS-DAYLIMIT-OK-SW
003440          MOVE "EXCEEDS DAILY TXN LIMIT" TO LK-FAILURE-REASON
003450          MOVE "FAILED" TO LK-POSTING-RESULT
003460      END-IF.
003470  2500-EXIT.
003480      EXIT.
003490
003500  3200-UPDATE-WALLET.
003510**  06/21/96 LTV LEG-0205 - REGLA 8: ACTUALIZA SALDO Y
003520**  ACUMULADORES DE GASTO DE LA BILLETERA. SOLO EL RETIRO
003530**  ALIMENTA LOS ACUMULADORES DE GASTO DIARIO/MENSUAL - UN
003540**  DEPOSITO AUMENTA EL SALDO PERO NO CUENTA COMO GASTO.
003550      IF LK-TYPE-DEPOSIT
003560          ADD LK-REQ-AMOUNT TO WM-BALANCE
003570      ELSE
003580          SUBTRACT LK-REQ-AMOUNT FROM WM-BALANCE
003590          ADD LK-REQ-AMOUNT TO WM-TOTAL-DAILY-SPENT
003600          ADD LK-REQ-AMOUNT TO WM-TOTAL-MONTHLY-SPENT
003610      END-IF.
003620**    SELLO DE AUDITORIA - QUIEN Y CUANDO TOCO POR ULTIMA VEZ
003630**    ESTE REGISTRO. SE CAPTURA AQUI PORQUE ES EL UNICO PUNTO
003640**    DEL PROGRAMA QUE REALMENTE REESCRIBE LA BILLETERA.
003650      MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
003660      MOVE WS-CURRENT-DATE TO WM-LAST-MAINT-DATE-NUM.
003670      MOVE WS-CURRENT-TIME TO WM-LAST-MAINT-TIME-NUM.
003680      MOVE "WPOST2" TO WM-MAINT-USER-ID.
003690      REWRITE WM-WALLET-MASTER-RECORD INVALID KEY
003700          MOVE "F WALLETM REWR" TO CHECKERR
003710          GO TO 9999-FATAL-ERROR
003720      END-REWRITE.
003730  3200-EXIT.
003740      EXIT.
003750
003760  4000-WRITE-JOURNAL.
003770**  06/21/96 LTV LEG-0205 - ESCRIBE EL ASIENTO EN EL DIARIO
003780**  DE TRANSACCIONES, COMPLETADO O RECHAZADO - TODA SOLICITUD
003790**  QUE LLEGA A WPOST2 DEJA UN ASIENTO, AUNQUE SEA DE RECHAZO,
003800**  PARA QUE EL INFORME DE WPOST4 CUADRE CONTRA EL TOTAL DE
003810**  SOLICITUDES LEIDAS POR WPOST1.
003820      OPEN EXTEND TRANSACTION-JOURNAL-FILE.
003830**    FSJ = "05" (FICHERO NUEVO, SIN REGISTROS TODAVIA) ES UN
003840**    ESTADO VALIDO EN LA PRIMERA ESCRITURA DEL DIA - SOLO SE
003850**    TRATA COMO ERROR CUALQUIER OTRO VALOR.
003860      IF FSJ NOT = "00" AND FSJ NOT = "05"
003870          MOVE "F TRANJRNL" TO CHECKERR
003880          GO TO 9999-FATAL-ERROR
003890      END-IF.
003900
003910      ADD 1 TO WS-SEQ-COUNTER.
003920**    EL PREFIJO DE LA REFERENCIA INDICA EL SENTIDO DEL
003930**    MOVIMIENTO SIN TENER QUE RELEER TJ-TXN-TYPE - UTIL PARA
003940**    OPERACIONES CUANDO FILTRAN EL DIARIO POR OJO.
003950      IF LK-TYPE-DEPOSIT
003960          MOVE WS-REF-PREFIX (1) TO TJ-REF-PREFIX
003970      ELSE
003980          MOVE WS-REF-PREFIX (2) TO TJ-REF-PREFIX
003990      END-IF.
004000**    CUERPO DE LA REFERENCIA - EL CONTADOR DE SECUENCIA
004010**    CONVERTIDO A ZONED POR LA PROPIA MOVE, SIN EDICION.
004020      MOVE WS-SEQ-COUNTER TO TJ-REF-BODY.
004030      MOVE LK-REQ-WALLET-NUMBER TO TJ-TXN-FROM-WALLET.
004040**    UN DEPOSITO O RETIRO NO TIENE BILLETERA DESTINO - SE DEJA
004050**    EN BLANCO, VER LA NOTA LEG-0355 EN TXNJRNL.CPY.
004060      MOVE SPACES TO TJ-TXN-TO-WALLET.
004070      MOVE LK-REQ-AMOUNT TO TJ-TXN-AMOUNT.
004080      MOVE LK-REQ-CURRENCY TO TJ-TXN-CURRENCY.
004090      MOVE LK-REQ-TYPE TO TJ-TXN-TYPE.
004100**    EL RESULTADO Y EL MOTIVO DE FALLO VIAJAN TAL CUAL DESDE
004110**    LINKAGE SECTION - NI 9000-REJECT NI NINGUN PARRAFO 2NNN
004120**    TOCAN TJ-TXN-STATUS DIRECTAMENTE, SOLO LK-POSTING-RESULT.
004130      MOVE LK-POSTING-RESULT TO TJ-TXN-STATUS.
004140      MOVE LK-FAILURE-REASON TO TJ-TXN-FAILURE-REASON.
004150      MOVE WS-CURRENT-DATE TO TJ-POST-DATE-NUM.
004160      MOVE WS-CURRENT-TIME TO TJ-POST-TIME-NUM.
004170      WRITE TJ-TRANSACTION-JOURNAL.
004180**    SE CIERRA EN CUANTO SE ESCRIBE EL ASIENTO - EL FICHERO NO
004190**    SE MANTIENE ABIERTO ENTRE LLAMADAS, A DIFERENCIA DEL
004200**    MAESTRO DE BILLETERAS EN OTROS PROGRAMAS DE LA SUITE.
004210      CLOSE TRANSACTION-JOURNAL-FILE.
004220
004230      GOBACK.
004240
004250**    DESTINO COMUN DE TODOS LOS GO TO 9000-REJECT DE ARRIBA -
004260**    NO IMPORTA QUE REGLA FALLO, EL TRATAMIENTO DE SALIDA ES
004270**    SIEMPRE EL MISMO.
004280  9000-REJECT.
004290**  02/06/94 RPQ LEG-0133 - SOLICITUD RECHAZADA POR REGLAS DE
004300**  NEGOCIO - SE REGISTRA EL RECHAZO EN EL DIARIO IGUAL QUE UNA
004310**  SOLICITUD ACEPTADA, SOLO QUE CON LK-POSTING-RESULT A
004320**  "FAILED" Y EL MOTIVO EN LK-FAILURE-REASON.
004330**    EL MAESTRO SOLO SE CIERRA SI LLEGO A ABRIRSE - UNA
004340**    SOLICITUD RECHAZADA POR 2100-EDIT-AMOUNT LLEGA AQUI SIN
004350**    HABER ABIERTO NUNCA WALLET-MASTER-FILE.
004360      IF FSW = "00"
004370          CLOSE WALLET-MASTER-FILE
004380      END-IF.
004390**    SE CAPTURA LA FECHA/HORA AQUI PORQUE UNA SOLICITUD
004400**    RECHAZADA NUNCA PASA POR 3200-UPDATE-WALLET, QUE ES DONDE
004410**    SE CAPTURARIA EN EL CAMINO DE EXITO.
004420      MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
004430      GO TO 4000-WRITE-JOURNAL.
004440
004450  9999-FATAL-ERROR.
004460**    ERROR DE E/S, NO DE REGLA DE NEGOCIO - SE DETIENE LA
004470**    LLAMADA EN LUGAR DE DEVOLVER UN RECHAZO NORMAL, PORQUE
004480**    WPOST1 NO DISTINGUE ENTRE LOS DOS CASOS AL CONTAR.
004490      DISPLAY "WPOST2 - ERROR FATAL " CHECKERR.
004500      DISPLAY "FSW=" FSW " FSJ=" FSJ.
004510      MOVE "FAILED" TO LK-POSTING-RESULT.
004520      MOVE "SYSTEM ERROR" TO LK-FAILURE-REASON.
004530      GOBACK.
