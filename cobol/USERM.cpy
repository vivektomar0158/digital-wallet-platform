000100***************************************************************
000110**  USERM.cpy
000120**  USER MASTER RECORD LAYOUT  -  UNIZARBANK DIGITAL WALLET
000130**  ONE ENTRY PER REGISTERED USER, KEYED BY UM-USER-ID.
000140***************************************************************
000150**  MAINTENANCE LOG
000160**  DATE       BY   TICKET    DESCRIPTION
000170**  ---------  ---  --------  -------------------------------
000180**  03/14/91   JMG  LEG-0041  ORIGINAL LAYOUT, CARRIED OVER       LEG-0041
000190**                            FROM THE OLD TARJETAS CARDHOLDER    LEG-0041
000200**                            FILE FOR THE WALLET CONVERSION.     LEG-0041
000210**  09/09/98   CDS  LEG-0290  YEAR 2000 - EXPANDED REGISTER       LEG-0290
000220**                            DATE TO CCYYMMDD.                   LEG-0290
000230**  01/10/00   CDS  LEG-0312  Y2K ROLLOVER CONFIRMED -            LEG-0312
000240**                            REGISTERED AND LAST-MAINT DATES     LEG-0312
000250**                            CROSS THE CENTURY BOUNDARY          LEG-0312
000260**                            CORRECTLY, NO LAYOUT CHANGE.        LEG-0312
000270***************************************************************
000280 01  UM-USER-MASTER-RECORD.
000290**    PRIMARY KEY - CARRIED OVER FROM THE CARDHOLDER NUMBER ON
000300**    THE OLD TARJETAS FILE. ASSIGNED BY THE FRONT-END WHEN
000310**    THE ALTA REQUEST IS CAPTURED, NOT GENERATED IN BATCH.
000320     05  UM-USER-ID                    PIC 9(09).
000330**    CONTACT EMAIL. NOT VALIDATED FOR FORMAT HERE - THE FRONT
000340**    END THAT CAPTURES THE ALTA REQUEST IS RESPONSIBLE FOR
000350**    THAT, WOPEN1 ONLY COPIES WHAT IT IS GIVEN.
000360     05  UM-EMAIL-ADDR                 PIC X(100).
000370     05  UM-FIRST-NAME                 PIC X(50).
000380     05  UM-LAST-NAME                  PIC X(50).
000390**    CONTACT PHONE. BROKEN OUT BELOW THE SAME WAY THE OLD
000400**    TARJETAS FILE DID, SO AREA/EXCHANGE CAN BE PULLED FOR
000410**    ROUTING WITHOUT RE-PARSING THE WHOLE FIELD.
000420     05  UM-PHONE-NUM                  PIC X(15).
000430     05  UM-PHONE-NUM-R REDEFINES
000440         UM-PHONE-NUM.
000450         10  UM-PHONE-AREA             PIC X(03).
000460         10  UM-PHONE-EXCHANGE         PIC X(03).
000470         10  UM-PHONE-LINE             PIC X(09).
000480**    USER-LEVEL STANDING, SEPARATE FROM ANY ONE WALLET'S
000490**    WM-WALLET-STATUS. WOPEN1 ALWAYS STAMPS ACTIVE AT ALTA -
000500**    NO PROGRAM IN THIS SYSTEM MOVES A USER TO SUSPENDED OR
000510**    CLOSED (THAT IS DONE BY THE ONLINE SERVICE, OUT OF SCOPE
000520**    FOR THIS BATCH SUITE).
000530     05  UM-USER-STATUS                PIC X(10).
000540         88  UM-STATUS-ACTIVE          VALUE "ACTIVE".
000550         88  UM-STATUS-SUSPENDED       VALUE "SUSPENDED".
000560         88  UM-STATUS-CLOSED          VALUE "CLOSED".
000570**    DATE OF ALTA (CCYYMMDD), SET ONCE BY WOPEN1 FROM THE RUN
000580**    PARM AND NEVER CHANGED AFTERWARD.
000590     05  UM-REGISTERED-DATE-NUM        PIC 9(08).
000600     05  UM-REGISTERED-DATE-GRP REDEFINES
000610         UM-REGISTERED-DATE-NUM.
000620         10  UM-REG-CCYY               PIC 9(04).
000630         10  UM-REG-MM                 PIC 9(02).
000640         10  UM-REG-DD                 PIC 9(02).
000650**    DATE OF THE LAST WRITE TO THIS RECORD - TODAY THAT IS
000660**    ALWAYS THE ALTA ITSELF SINCE NO OTHER BATCH PROGRAM
000670**    REWRITES USER-MASTER-FILE, BUT THE FIELD IS CARRIED FOR
000680**    PARITY WITH WALLET-MASTER SHOULD A MAINTENANCE PROGRAM
000690**    BE ADDED LATER.
000700     05  UM-LAST-MAINT-DATE-NUM        PIC 9(08).
000710     05  UM-LAST-MAINT-DATE-GRP REDEFINES
000720         UM-LAST-MAINT-DATE-NUM.
000730         10  UM-LMD-CCYY               PIC 9(04).
000740         10  UM-LMD-MM                 PIC 9(02).
000750         10  UM-LMD-DD                 PIC 9(02).
000760**    TIME OF DAY (HHMMSS) PAIRED WITH UM-LAST-MAINT-DATE-NUM.
000770     05  UM-LAST-MAINT-TIME-NUM        PIC 9(06).
000780**    PROGRAM-ID OF THE LAST WRITER OF THIS RECORD - ALWAYS
000790**    "WOPEN1" IN THE CURRENT SUITE.
000800     05  UM-MAINT-USER-ID              PIC X(08).
000810**    LOGICAL DELETE FLAG, CARRIED FOR PARITY WITH THE REST OF
000820**    THE SHOP'S INDEXED MASTER FILES. NOT SET BY ANY PROGRAM
000830**    IN THIS SUITE TODAY.
000840     05  UM-RECORD-STATUS-CODE         PIC X(01).
000850         88  UM-RECORD-IS-ACTIVE       VALUE "A".
000860         88  UM-RECORD-IS-DELETED      VALUE "D".
000870**    RESERVED FOR GROWTH.
000880     05  FILLER                        PIC X(20).
