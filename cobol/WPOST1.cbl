000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. WPOST1.
000120  AUTHOR. R PEREZ QUERO.
000130  INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140  DATE-WRITTEN. 02/06/1994.
000150  DATE-COMPILED.
000160  SECURITY. USO INTERNO UNIZARBANK - NO DISTRIBUIR.
000170****************************************************************
000180**  WPOST1  -  CONDUCTOR DE LA CORRIDA BATCH DE LIQUIDACION DE
000190**  BILLETERAS DIGITALES (WALLET SETTLEMENT).  LEE LAS
000200**  SOLICITUDES DEL DIA EN TRANSACTION-REQUEST-FILE, REINICIA
000210**  LOS ACUMULADORES DE GASTO SEGUN EL PARAMETRO DE CORRIDA,
000220**  DESPACHA CADA SOLICITUD A WPOST2 (DEPOSITO/RETIRO) O A
000230**  WPOST3 (TRANSFERENCIA), Y AL FINAL INVOCA A WPOST4 PARA
000240**  EL INFORME DE CONTROL.
000250**
000260**  ESTE PROGRAMA NO TOCA EL SALDO DE NINGUNA BILLETERA
000270**  DIRECTAMENTE - TODA ESCRITURA DE WM-BALANCE VIVE EN WPOST2
000280**  Y WPOST3. EL UNICO CAMPO QUE WPOST1 REESCRIBE EN
000290**  WALLET-MASTER-FILE ES EL JUEGO DE ACUMULADORES DE GASTO
000300**  DURANTE EL PREPASO DE REINICIO (PARRAFOS 1000/1010).
000310****************************************************************
000320**  MANTENIMIENTO
000330**  FECHA      POR  PETICION  DESCRIPCION
000340**  ---------  ---  --------  -------------------------------
000350**  02/06/94   RPQ  LEG-0133  PROGRAMA ORIGINAL, REEMPLAZA A      LEG-0133
000360**                            BANK10 (EJECUCION DE                LEG-0133
000370**                            TRANSFERENCIAS PENDIENTES).         LEG-0133
000380**  11/02/93   RPQ  LEG-0118  ANADIDO EL PREPASO DE REINICIO      LEG-0118
000390**                            DE LIMITES DIARIO/MENSUAL.          LEG-0118
000400**  04/18/95   JMG  LEG-0151  ANADIDOS TOTALES DE CONTROL POR     LEG-0151
000410**                            TIPO DE SOLICITUD PARA EL WPOST4.   LEG-0151
000420**  09/09/98   CDS  LEG-0290  YEAR 2000 - FECHA DE CORRIDA        LEG-0290
000430**                            PASADA A CCYYMMDD EN PARM FILE.     LEG-0290
000440**  03/02/99   CDS  LEG-0301  PRUEBA DE REGRESION Y2K SOBRE       LEG-0301
000450**                            CORTE DE MES EN RESET MENSUAL.      LEG-0301
000460**  03/15/00   MRS  LEG-0320  ANADIDO WS-RESET-COUNT A LA         LEG-0320
000470**                            TRAZA DE FIN DE CORRIDA, PEDIDO     LEG-0320
000480**                            POR OPERACIONES PARA AUDITORIA      LEG-0320
000490**                            DEL PREPASO DE REINICIO.            LEG-0320
000500****************************************************************
000510  ENVIRONMENT DIVISION.
000520  CONFIGURATION SECTION.
000530  SPECIAL-NAMES.
000540**    UPSI-0 RESERVADO PARA UNA FUTURA CORRIDA "SOLO INFORME"
000550**    QUE VUELVA A IMPRIMIR EL CONTROL SIN REPROCESAR
000560**    SOLICITUDES. NO USADO POR NINGUN PARRAFO HOY.
000570      C01 IS TOP-OF-FORM
000580      UPSI-0 IS WS-REPORT-ONLY-SW.
000590
000600  INPUT-OUTPUT SECTION.
000610  FILE-CONTROL.
000620**    TARJETA DE PARAMETROS DE LA CORRIDA - FECHA Y MODO
000630**    (DIARIO O CIERRE DE MES).
000640      SELECT RUN-PARM-FILE ASSIGN TO PARMCARD
000650      ORGANIZATION IS LINE SEQUENTIAL
000660      FILE STATUS IS FSC.
000670
000680**    SOLICITUDES DEL DIA, EN EL ORDEN DE LLEGADA DEL CANAL
000690**    ORIGINADOR - NO SE REORDENAN NI SE AGRUPAN POR BILLETERA.
000700      SELECT TRANSACTION-REQUEST-FILE ASSIGN TO TRANREQ
000710      ORGANIZATION IS LINE SEQUENTIAL
000720      FILE STATUS IS FSQ.
000730
000740**    MAESTRO DE BILLETERAS, ACCESO DINAMICO PORQUE ESTE
000750**    PROGRAMA LO RECORRE SECUENCIALMENTE EN EL PREPASO DE
000760**    REINICIO (1010-RESET-NEXT-WALLET) PERO WPOST2/WPOST3 LO
000770**    ABREN POR CLAVE PARA CADA SOLICITUD.
000780      SELECT WALLET-MASTER-FILE ASSIGN TO DISK
000790      ORGANIZATION IS INDEXED
000800      ACCESS MODE IS DYNAMIC
000810      RECORD KEY IS WM-WALLET-NUMBER
000820      FILE STATUS IS FSW.
000830
000840  DATA DIVISION.
000850  FILE SECTION.
000860**    LOS TRES FICHEROS DE ESTE PROGRAMA - PARM, SOLICITUDES Y
000870**    MAESTRO DE BILLETERAS - SE DESCRIBEN EN EL ORDEN EN QUE
000880**    SE ABREN A LO LARGO DE LA CORRIDA.
000890  FD RUN-PARM-FILE
000900      LABEL RECORD STANDARD.
000910  01 PARM-REC.
000920**    FECHA DE LA CORRIDA (NO LA FECHA DEL RELOJ DEL SISTEMA) -
000930**    PERMITE RELANZAR UN DIA ANTERIOR SIN DESCUADRAR LOS
000940**    RESETS DE LIMITE.
000950      05 PARM-RUN-DATE-NUM          PIC 9(08).
000960**    D = CORRIDA DIARIA NORMAL, SOLO REINICIA EL ACUMULADOR
000970**    DIARIO. M = CIERRE DE MES, REINICIA TAMBIEN EL MENSUAL
000980**    (REGLA DE NEGOCIO 9).
000990      05 PARM-RUN-MODE              PIC X(01).
001000          88 PARM-MODE-DAILY        VALUE "D".
001010          88 PARM-MODE-MONTHEND     VALUE "M".
001020      05 FILLER                     PIC X(71).
001030
001040  FD TRANSACTION-REQUEST-FILE
001050      LABEL RECORD STANDARD.
001060**    RENOMBRADO A -IO PORQUE EL COMPILADOR NO PERMITE DOS
001070**    REGISTROS 01 CON EL MISMO NOMBRE CUANDO EL MISMO LAYOUT
001080**    SE PASA TAMBIEN COMO PARAMETRO DE LLAMADA MAS ABAJO.
001090      COPY TXNREQ REPLACING ==TQ-TRANSACTION-REQUEST== BY
001100          ==TQ-TRANSACTION-REQUEST-IO==.
001110
001120  FD WALLET-MASTER-FILE
001130      LABEL RECORD STANDARD
001140      VALUE OF FILE-ID IS "WALLETM.UDB".
001150      COPY WALLETM.
001160
001170  WORKING-STORAGE SECTION.
001180**    CODIGOS DE ESTADO DE FICHERO - SE REVISAN TRAS CADA OPEN
001190**    Y TRAS LAS OPERACIONES QUE PUEDAN FALLAR POR CLAVE.
001200  77 FSC                           PIC X(02).
001210  77 FSQ                           PIC X(02).
001220  77 FSW                           PIC X(02).
001230
001240**    TEXTO DEL ULTIMO ERROR, MOSTRADO EN 9999-FATAL-ERROR.
001250  01 CHECKERR                      PIC X(24).
001260
001270**    CONTADORES DE LA CORRIDA - TODOS COMP PORQUE SOLO SE USAN
001280**    EN ARITMETICA DE ENTEROS, NUNCA SE IMPRIMEN DIRECTAMENTE
001290**    (WPOST4 LOS RECIBE POR PARAMETRO Y LOS EDITA A ZONED PARA
001300**    EL INFORME).
001310  01 WS-CONTROL-COUNTERS.
001320**    TOTAL DE SOLICITUDES LEIDAS, SEAN O NO ACEPTADAS.
001330      05 WS-REQ-COUNT              PIC 9(07) COMP.
001340**    SOLICITUDES DE DEPOSITO LEIDAS (ACEPTADAS O NO).
001350      05 WS-DEP-COUNT              PIC 9(07) COMP.
001360**    SOLICITUDES DE RETIRO LEIDAS (ACEPTADAS O NO).
001370      05 WS-WDL-COUNT              PIC 9(07) COMP.
001380**    SOLICITUDES DE TRANSFERENCIA LEIDAS (ACEPTADAS O NO).
001390      05 WS-TRF-COUNT              PIC 9(07) COMP.
001400**    DE LAS ANTERIORES, CUANTOS DEPOSITOS RECHAZO WPOST2.
001410      05 WS-DEP-FAIL-COUNT         PIC 9(07) COMP.
001420**    DE LAS ANTERIORES, CUANTOS RETIROS RECHAZO WPOST2.
001430      05 WS-WDL-FAIL-COUNT         PIC 9(07) COMP.
001440**    DE LAS ANTERIORES, CUANTAS TRANSFERENCIAS RECHAZO WPOST3.
001450      05 WS-TRF-FAIL-COUNT         PIC 9(07) COMP.
001460**    TOTAL DE RECHAZOS, SUMA DE LOS TRES ANTERIORES - SE
001470**    ACUMULA POR SEPARADO EN 2010 EN LUGAR DE SUMARSE AL
001480**    FINAL PARA QUE COINCIDA CON EL CONTADOR QUE IMPRIME
001490**    9000-END-OF-JOB EN CADA MOMENTO DE LA CORRIDA.
001500      05 WS-REJECT-COUNT           PIC 9(07) COMP.
001510**    BILLETERAS CUYO ACUMULADOR DE GASTO SE PUSO A CERO EN EL
001520**    PREPASO 1010 - VER LEG-0320.
001530      05 WS-RESET-COUNT            PIC 9(07) COMP.
001540
001550**    TOTALES EN IMPORTE POR TIPO DE MOVIMIENTO, SOLO DE LAS
001560**    SOLICITUDES QUE TERMINARON COMPLETED - UNA SOLICITUD
001570**    RECHAZADA NO APORTA A NINGUN TOTAL (REGLA DE NEGOCIO 11).
001580  01 WS-CONTROL-TOTALS.
001590      05 WS-DEP-TOTAL              PIC S9(17)V99 COMP-3.
001600      05 WS-WDL-TOTAL              PIC S9(17)V99 COMP-3.
001610      05 WS-TRF-TOTAL              PIC S9(17)V99 COMP-3.
001620      05 WS-GRAND-TOTAL            PIC S9(17)V99 COMP-3.
001630**    VISTA EN BLOQUE DE LOS CUATRO TOTALES, USADA SOLO PARA
001640**    PASARLOS A WPOST4 COMO UN UNICO GRUPO DE PARAMETRO.
001650  01 WS-CONTROL-TOTALS-R REDEFINES WS-CONTROL-TOTALS.
001660      05 FILLER                    PIC X(10) OCCURS 4 TIMES.
001670
001680**    FECHA DE CORRIDA LEIDA DEL PARM FILE, DESGLOSADA ABAJO
001690**    PARA LA COMPARACION DE RESET CONTRA EL MAESTRO.
001700  01 WS-RUN-DATE-NUM                PIC 9(08).
001710  01 WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-NUM.
001720      05 WS-RUN-CCYY               PIC 9(04).
001730      05 WS-RUN-MM                 PIC 9(02).
001740      05 WS-RUN-DD                 PIC 9(02).
001750
001760**    RESULTADO DEVUELTO POR WPOST2/WPOST3 EN CADA LLAMADA -
001770**    ESTE PROGRAMA SOLO LO MIRA PARA CONTAR, NUNCA REINTENTA
001780**    UNA SOLICITUD RECHAZADA.
001790  01 WS-POSTING-RESULT              PIC X(10).
001800      88 WS-RESULT-COMPLETED        VALUE "COMPLETED".
001810      88 WS-RESULT-FAILED           VALUE "FAILED".
001820  01 WS-FAILURE-REASON              PIC X(60).
001830  01 WS-FAILURE-REASON-R REDEFINES WS-FAILURE-REASON.
001840      05 WS-FAIL-LINE-1             PIC X(30).
001850      05 WS-FAIL-LINE-2             PIC X(30).
001860
001870**    VISTA DE UN SOLO BYTE DEL SWITCH UPSI-0, REQUERIDA POR EL
001880**    COMPILADOR PARA PODER PROBAR LA CONDICION EN PROCEDURE
001890**    DIVISION - NO SE LEE HOY EN NINGUN PARRAFO.
001900  01 WS-REPORT-ONLY-SW              PIC X(01).
001910
001920**    SIN PARAMETROS DE ENTRADA - ESTE PROGRAMA ES EL PRIMER
001930**    ESLABON DE LA CADENA, LLAMADO DIRECTAMENTE POR EL JCL.
001940  LINKAGE SECTION.
001950  PROCEDURE DIVISION.
001960  1000-RESET-SPEND-LIMITS.
001970**  04/18/95 JMG LEG-0151 - PREPASO: PONE A CERO LOS
001980**  ACUMULADORES DE GASTO DIARIO/MENSUAL SEGUN LA FECHA DE
001990**  CORRIDA LEIDA DEL PARM FILE (REGLA DE NEGOCIO 9). SE
002000**  EJECUTA ANTES DE ABRIR TRANSACTION-REQUEST-FILE PARA QUE
002010**  LA PRIMERA SOLICITUD DEL DIA YA VEA LOS ACUMULADORES EN
002020**  CERO SI TOCA REINICIO.
002030      OPEN INPUT RUN-PARM-FILE.
002040      IF FSC NOT = "00"
002050          MOVE "F PARMCARD" TO CHECKERR
002060          GO TO 9999-FATAL-ERROR
002070      END-IF.
002080      READ RUN-PARM-FILE
002090          AT END
002100**            SIN TARJETA DE PARAMETROS NO HAY FECHA DE CORRIDA
002110**            FIABLE - SE ABORTA EN LUGAR DE SUPONER LA FECHA
002120**            DEL RELOJ, QUE PODRIA DESCUADRAR UN RELANZAMIENTO.
002130              MOVE "NO HAY PARM" TO CHECKERR
002140              GO TO 9999-FATAL-ERROR
002150      END-READ.
002160      MOVE PARM-RUN-DATE-NUM TO WS-RUN-DATE-NUM.
002170**    LA TARJETA SOLO TRAE UN REGISTRO - SE CIERRA EN CUANTO SE
002180**    LEE, NO HACE FALTA COMPROBAR FIN DE FICHERO OTRA VEZ.
002190      CLOSE RUN-PARM-FILE.
002200
002210**    SE ABRE I-O, NO INPUT, PORQUE ESTE PARRAFO VA A REESCRIBIR
002220**    LOS REGISTROS CUYO ACUMULADOR TOCA REINICIAR.
002230      OPEN I-O WALLET-MASTER-FILE.
002240      IF FSW NOT = "00"
002250          MOVE "F WALLETM" TO CHECKERR
002260          GO TO 9999-FATAL-ERROR
002270      END-IF.
002280
002290  1010-RESET-NEXT-WALLET.
002300**    RECORRIDO SECUENCIAL COMPLETO DEL MAESTRO - NO HAY INDICE
002310**    POR FECHA DE RESET, ASI QUE CADA BILLETERA SE VISITA UNA
002320**    VEZ POR CORRIDA AUNQUE NO LE TOQUE REINICIO ESE DIA.
002330      READ WALLET-MASTER-FILE NEXT RECORD
002340          AT END GO TO 1090-RESET-DONE
002350      END-READ.
002360**    COMPARACION NUMERICA DE FECHAS CCYYMMDD - VALIDA SIEMPRE
002370**    QUE AMBOS CAMPOS ESTEN EN EL MISMO FORMATO DE OCHO
002380**    DIGITOS, POR ESO EL LEG-0290 DE 1998 AMPLIO LOS DOS CAMPOS
002390**    A LA VEZ EN LUGAR DE TOCAR SOLO UNO DE ELLOS.
002400      IF WM-LAST-RESET-DATE-NUM < WS-RUN-DATE-NUM
002410**        EL RESET DIARIO SE APLICA SIEMPRE QUE LA FECHA DE
002420**        ULTIMO RESET SEA ANTERIOR A LA FECHA DE CORRIDA -
002430**        UNA SOLA CORRIDA POR DIA POR BILLETERA.
002440          MOVE 0 TO WM-TOTAL-DAILY-SPENT
002450          MOVE WS-RUN-DATE-NUM TO WM-LAST-RESET-DATE-NUM
002460          IF PARM-MODE-MONTHEND
002470**            EL RESET MENSUAL SOLO SE DISPARA EN UNA CORRIDA
002480**            MARCADA M EN EL PARM FILE - NO SE DEDUCE DEL
002490**            CAMBIO DE MES EN LA FECHA PARA EVITAR SALTARSE
002500**            UN CIERRE SI LA CORRIDA DIARIA SE RETRASA.
002510              MOVE 0 TO WM-TOTAL-MONTHLY-SPENT
002520          END-IF
002530**        INVALID KEY EN UN REWRITE SOBRE EL REGISTRO QUE SE
002540**        ACABA DE LEER NO DEBERIA OCURRIR NUNCA EN CONDICIONES
002550**        NORMALES - SI OCURRE ES SINTOMA DE UN FICHERO MAESTRO
002560**        DANADO, ASI QUE SE TRATA COMO ERROR FATAL.
002570          REWRITE WM-WALLET-MASTER-RECORD INVALID KEY
002580              GO TO 9999-FATAL-ERROR
002590          END-REWRITE
002600          ADD 1 TO WS-RESET-COUNT
002610      END-IF.
002620**    EL GO TO DE VUELTA AL INICIO DEL PARRAFO, EN VEZ DE UN
002630**    PERFORM ... UNTIL, ES EL ESTILO DE BUCLE DE LECTURA QUE
002640**    SE USA EN TODO ESTE PROGRAMA Y EN EL RESTO DE LA SUITE.
002650      GO TO 1010-RESET-NEXT-WALLET.
002660
002670  1090-RESET-DONE.
002680**    NO SE ABRE TRANSACTION-REQUEST-FILE HASTA QUE EL PREPASO
002690**    DE REINICIO TERMINA Y EL MAESTRO QUEDA CERRADO - VER LA
002700**    NOTA EN 2000-PROCESS-REQUEST SOBRE POR QUE NO SE PUEDEN
002710**    TENER AMBOS FICHEROS ABIERTOS A LA VEZ.
002720      CLOSE WALLET-MASTER-FILE.
002730
002740  2000-PROCESS-REQUEST.
002750**  02/06/94 RPQ LEG-0133 - BUCLE PRINCIPAL: LEE CADA
002760**  SOLICITUD Y LA DESPACHA AL SUBPROGRAMA QUE CORRESPONDA.
002770**  WALLET-MASTER-FILE SE CIERRA ANTES DE ENTRAR AQUI PORQUE
002780**  WPOST2/WPOST3 LO ABREN ELLOS MISMOS POR CLAVE - DOS OPENS
002790**  SIMULTANEOS SOBRE EL MISMO FICHERO INDEXADO NO ESTAN
002800**  PERMITIDOS EN ESTE ENTORNO.
002810      OPEN INPUT TRANSACTION-REQUEST-FILE.
002820**    CODIGO DE ESTADO "00" ES EL UNICO QUE SE CONSIDERA EXITO -
002830**    CUALQUIER OTRO VALOR (FICHERO VACIO, NO CATALOGADO, ETC)
002840**    DETIENE LA CORRIDA, PORQUE LIQUIDAR CONTRA UN FICHERO DE
002850**    SOLICITUDES PARCIAL SERIA PEOR QUE NO LIQUIDAR NADA.
002860      IF FSQ NOT = "00"
002870          MOVE "F TRANREQ" TO CHECKERR
002880          GO TO 9999-FATAL-ERROR
002890      END-IF.
002900
002910  2010-READ-NEXT-REQUEST.
002920      READ TRANSACTION-REQUEST-FILE
002930          AT END GO TO 2090-REQUEST-DONE
002940      END-READ.
002950      ADD 1 TO WS-REQ-COUNT.
002960**    LIMPIA EL RESULTADO DE LA SOLICITUD ANTERIOR ANTES DE
002970**    LLAMAR AL SUBPROGRAMA - SI LA LLAMADA NO TOCARA ESTOS
002980**    CAMPOS POR ALGUN CAMINO NO PREVISTO, NO SE ARRASTRARIA
002990**    EL RESULTADO DE LA SOLICITUD ANTERIOR.
003000      INITIALIZE WS-POSTING-RESULT WS-FAILURE-REASON.
003010
003020      IF TQ-TYPE-TRANSFER
003030**        TRANSFERENCIA ENTRE DOS BILLETERAS - WPOST3 HACE LA
003040**        DOBLE LECTURA Y LA DOBLE ACTUALIZACION.
003050          CALL "WPOST3" USING TQ-TRANSACTION-REQUEST-IO
003060              WS-POSTING-RESULT WS-FAILURE-REASON
003070          ADD 1 TO WS-TRF-COUNT
003080          IF WS-RESULT-COMPLETED
003090              ADD TQ-REQ-AMOUNT TO WS-TRF-TOTAL
003100          ELSE
003110              ADD 1 TO WS-TRF-FAIL-COUNT
003120          END-IF
003130      ELSE
003140**        DEPOSITO O RETIRO SOBRE UNA UNICA BILLETERA - AMBOS
003150**        CASOS LOS RESUELVE WPOST2, QUE DISTINGUE EL SENTIDO
003160**        DEL MOVIMIENTO POR TQ-REQ-TYPE.
003170          CALL "WPOST2" USING TQ-TRANSACTION-REQUEST-IO
003180              WS-POSTING-RESULT WS-FAILURE-REASON
003190          IF TQ-TYPE-DEPOSIT
003200              ADD 1 TO WS-DEP-COUNT
003210              IF WS-RESULT-COMPLETED
003220                  ADD TQ-REQ-AMOUNT TO WS-DEP-TOTAL
003230              ELSE
003240                  ADD 1 TO WS-DEP-FAIL-COUNT
003250              END-IF
003260          ELSE
003270              ADD 1 TO WS-WDL-COUNT
003280              IF WS-RESULT-COMPLETED
003290                  ADD TQ-REQ-AMOUNT TO WS-WDL-TOTAL
003300              ELSE
003310                  ADD 1 TO WS-WDL-FAIL-COUNT
003320              END-IF
003330          END-IF
003340      END-IF.
003350
003360**    UN UNICO CONTADOR DE RECHAZO PARA LOS TRES TIPOS DE
003370**    SOLICITUD - LOS CONTADORES DE FALLO POR TIPO DE ARRIBA
003380**    SON PARA EL DESGLOSE DEL INFORME, ESTE ES PARA LA TRAZA
003390**    DE CONSOLA DE 9000-END-OF-JOB.
003400      IF WS-RESULT-FAILED
003410          ADD 1 TO WS-REJECT-COUNT
003420      END-IF.
003430
003440      GO TO 2010-READ-NEXT-REQUEST.
003450
003460  2090-REQUEST-DONE.
003470**    EL FICHERO DE SOLICITUDES SE CIERRA AQUI, ANTES DE LLAMAR
003480**    A WPOST4 - EL INFORME NO NECESITA VOLVER A LEER NINGUNA
003490**    SOLICITUD, SOLO LOS CONTADORES Y TOTALES YA ACUMULADOS.
003500      CLOSE TRANSACTION-REQUEST-FILE.
003510**    EL TOTAL GENERAL ES LA SUMA DE LOS TRES TOTALES POR TIPO,
003520**    NUNCA SE ACUMULA POR SEPARADO DURANTE EL BUCLE - ASI NO
003530**    PUEDE DESCUADRAR CONTRA LA SUMA DE SUS PARTES.
003540      ADD WS-DEP-TOTAL WS-WDL-TOTAL WS-TRF-TOTAL
003550          GIVING WS-GRAND-TOTAL.
003560
003570  8000-PRINT-REPORT.
003580**  04/18/95 JMG LEG-0151 - INVOCA AL ESCRITOR DE INFORME DE
003590**  CONTROL CON LOS TOTALES ACUMULADOS EN ESTA CORRIDA. LOS
003600**  TRES GRUPOS DE PARAMETRO VIAJAN EN EL MISMO ORDEN QUE
003610**  WPOST4 LOS DECLARA EN SU LINKAGE SECTION - UN CAMBIO DE
003620**  ORDEN AQUI SIN CAMBIAR WPOST4 DESCUADRARIA EL INFORME SIN
003630**  DAR NINGUN ERROR DE COMPILACION.
003640      CALL "WPOST4" USING WS-CONTROL-COUNTERS WS-CONTROL-TOTALS
003650          WS-RUN-DATE-NUM.
003660
003670  9000-END-OF-JOB.
003680**  03/15/00 MRS LEG-0320 - SE AÑADE WS-RESET-COUNT A LA TRAZA
003690**  DE CONSOLA PARA QUE OPERACIONES PUEDA CONFIRMAR DE UN
003700**  VISTAZO QUE EL PREPASO DE REINICIO CORRIO SOBRE TODAS LAS
003710**  BILLETERAS ESPERADAS, SIN TENER QUE ABRIR EL INFORME.
003720      DISPLAY "WPOST1 - FIN DE CORRIDA - SOLICITUDES "
003730          WS-REQ-COUNT " RECHAZADAS " WS-REJECT-COUNT
003740          " REINICIADAS " WS-RESET-COUNT.
003750      STOP RUN.
003760
003770  9999-FATAL-ERROR.
003780**    SE MUESTRAN LOS TRES CODIGOS DE ESTADO JUNTOS, AUNQUE SOLO
003790**    UNO DE ELLOS CAUSO EL ABORTO, PORQUE ES MAS RAPIDO PARA
003800**    OPERACIONES LEER LOS TRES EN LA CONSOLA QUE PEDIR UN
003810**    VOLCADO PARA VER CUAL DE LOS TRES FICHEROS FALLO.
003820      DISPLAY "WPOST1 - ERROR FATAL " CHECKERR.
003830      DISPLAY "FSC=" FSC " FSQ=" FSQ " FSW=" FSW.
003840      STOP RUN.
